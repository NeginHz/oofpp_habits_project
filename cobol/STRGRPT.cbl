000100       IDENTIFICATION DIVISION.
000200      ****************************************************************
000300      *                                                              *
000400      *   PROGRAM    :  STRGRPT                                     *
000500      *   FUNCTION   :  STRUGGLE ANALYTICS - COUNTS, FOR THE         *
000600      *                 CALENDAR MONTH IMMEDIATELY BEFORE A GIVEN    *
000700      *                 "TODAY" DATE, HOW MANY TIMES EACH HABIT WAS  *
000800      *                 COMPLETED, RANKS THE HABITS DESCENDING BY    *
000900      *                 COUNT, AND NAMES THE MOST-COMPLETED (NOT     *
001000      *                 LEAST-COMPLETED) HABIT AS THE TOP ENTRY.     *
001100      *                                                              *
001200      ****************************************************************
001300       PROGRAM-ID.    STRGRPT.
001400       AUTHOR.        M W STRAND.
001500       INSTALLATION.  CORPORATE SYSTEMS - BATCH DEVELOPMENT.
001600       DATE-WRITTEN.  11/12/87.
001700       DATE-COMPILED.
001800       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900      ****************************************************************
002000      *                     C H A N G E   L O G                      *
002100      ****************************************************************
002200      * 11/12/87  MWS  INITIAL VERSION.                               *
002300      * 04/02/88  MWS  PRIOR-MONTH WINDOW MADE RELATIVE TO A CONTROL  *
002400      *                CARD DATE RATHER THAN THE SYSTEM CLOCK, SO     *
002500      *                REPORTS CAN BE RERUN AGAINST HISTORY.          *
002600      * 09/21/90  RDP  BUBBLE SORT ADDED FOR DESCENDING COUNT ORDER.  *
002700      * 02/11/93  RDP  "NO HABITS FOUND" LINE ADDED FOR AN EMPTY      *
002800      *                WINDOW INSTEAD OF AN EMPTY REPORT.             *
002900      * 08/17/95  CLB  LEAP-YEAR TABLE LIFTED FROM THE DATE VALIDATOR *
003000      *                FOR THE FEBRUARY-ROLLOVER CASE.                *
003100      * 12/03/97  CLB  ADDED FILE-STATUS DECLARATIVES.                *
003200      * 09/08/98  DMF  Y2K - FOUR-DIGIT YEAR CARRIED THROUGH THE      *
003300      *                PRIOR-MONTH CALCULATION AND THE CENTURY TEST.  *
003400      * 02/26/99  DMF  Y2K - VERIFIED JANUARY ROLLOVER ACROSS A       *
003500      *                CENTURY BOUNDARY (DEC OF PRIOR CENTURY).       *
003600      * 11/12/02  DMF  REQUEST 4822 - CONTROL CARD LAYOUT DOCUMENTED. *
003700      ****************************************************************
003800 
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER.  IBM-370.
004200       OBJECT-COMPUTER.  IBM-370.
004300       SPECIAL-NAMES.
004400           SYMBOLIC CHARACTERS asterisk IS 43.
004500 
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT HABITS   ASSIGN TO HABITS
004900                  ORGANIZATION IS LINE SEQUENTIAL
005000                  FILE STATUS  IS FS-HABITS.
005100 
005200           SELECT TRACKING ASSIGN TO TRACKING
005300                  ORGANIZATION IS LINE SEQUENTIAL
005400                  FILE STATUS  IS FS-TRACKING.
005500 
005600           SELECT REPORT   ASSIGN TO REPORT
005700                  ORGANIZATION IS LINE SEQUENTIAL
005800                  FILE STATUS  IS FS-REPORT.
005900 
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  HABITS
006300           DATA   RECORD   IS F-HABIT-REC
006400           LABEL  RECORD   IS STANDARD
006500           RECORD CONTAINS 151 CHARACTERS
006600           RECORDING MODE  IS F.
006700 
006800       01  F-HABIT-REC.
006900           03  F-HABIT-ID              PIC 9(05).
007000           03  F-HABIT-NAME            PIC X(25).
007100           03  F-HABIT-DESC            PIC X(100).
007200           03  F-HABIT-PERIOD          PIC X(06).
007300           03  F-HABIT-CREAT-DATE      PIC X(10).
007400           03  F-HABIT-CREAT-TIME      PIC X(05).
007500 
007600       FD  TRACKING
007700           DATA   RECORD   IS F-TRACK-REC
007800           LABEL  RECORD   IS STANDARD
007900           RECORD CONTAINS 40 CHARACTERS
008000           RECORDING MODE  IS F.
008100 
008200       01  F-TRACK-REC.
008300           03  F-TRACK-ID              PIC 9(05).
008400           03  F-TRACK-HABIT-NAME      PIC X(25).
008500           03  F-TRACK-COMPL-DATE      PIC X(10).
008600 
008700       FD  REPORT
008800           DATA   RECORD   IS F-REPORT-LINE
008900           LABEL  RECORD   IS STANDARD
009000           RECORD CONTAINS 132 CHARACTERS
009100           RECORDING MODE  IS F.
009200 
009300       01  F-REPORT-LINE               PIC X(132).
009400 
009500       WORKING-STORAGE SECTION.
009600       77  FS-HABITS                   PIC X(02) VALUE SPACES.
009700       77  FS-TRACKING                 PIC X(02) VALUE SPACES.
009800       77  FS-REPORT                   PIC X(02) VALUE SPACES.
009900 
010000       78  CTE-01                                VALUE 01.
010100       78  CTE-02                                VALUE 02.
010200       78  CTE-04                                VALUE 04.
010300       78  CTE-10                                VALUE 10.
010400       78  CTE-12                                VALUE 12.
010500       78  CTE-100                               VALUE 100.
010600       78  CTE-400                               VALUE 400.
010700 
010800      ****************************************************************
010900      *  CONTROL CARD - ONE STRUGGLE-ANALYTICS REQUEST PER BATCH     *
011000      *  STEP.  LAYOUT (40 BYTES):                                   *
011100      *    01-10    "TODAY" DATE, YYYY-MM-DD, WHOSE PRIOR CALENDAR   *
011200      *             MONTH BECOMES THE REPORTING WINDOW               *
011300      *    11-40    RESERVED FOR FUTURE USE                          *
011400      ****************************************************************
011500       01  WS-CONTROL-CARD.
011600           03  CC-TODAY-DATE           PIC X(10).
011700           03  FILLER                  PIC X(30).
011800       01  WS-CONTROL-CARD-DATE-VIEW REDEFINES WS-CONTROL-CARD.
011900           03  CC-TD-CCYY              PIC 9(04).
012000           03  FILLER                  PIC X(01).
012100           03  CC-TD-MM                PIC 9(02).
012200           03  FILLER                  PIC X(01).
012300           03  CC-TD-DD                PIC 9(02).
012400           03  FILLER                  PIC X(30).
012500 
012600       01  WS-SWITCHES.
012700           03  WS-HABIT-FOUND-SW        PIC X(01) VALUE 'N'.
012800               88  SW-HABIT-FOUND                 VALUE 'Y'.
012900               88  SW-HABIT-NOT-FOUND              VALUE 'N'.
013000           03  FILLER                   PIC X(03) VALUE SPACES.
013100 
013200      ****************************************************************
013300      *  LEAP-YEAR AND MONTH-LENGTH ARITHMETIC, LIFTED FROM THE      *
013400      *  SHOP'S DATE VALIDATOR, NEEDED HERE ONLY TO FIND THE LAST    *
013500      *  DAY OF THE PRIOR MONTH WHEN THAT MONTH IS FEBRUARY.         *
013600      ****************************************************************
013700       01  WS-VD-CCYY                  PIC 9(04) VALUE ZERO.
013800       01  WS-VD-MM                    PIC 9(02) VALUE ZERO.
013900       01  WS-VD-QUOT-04               PIC 9(04) VALUE ZERO.
014000       01  WS-VD-RES-04                PIC 9(04) VALUE ZERO.
014100       01  WS-VD-QUOT-100              PIC 9(04) VALUE ZERO.
014200       01  WS-VD-RES-100               PIC 9(04) VALUE ZERO.
014300       01  WS-VD-QUOT-400              PIC 9(04) VALUE ZERO.
014400       01  WS-VD-RES-400               PIC 9(04) VALUE ZERO.
014500       01  WS-VD-LEAP-YEAR-SW          PIC X(01) VALUE 'N'.
014600           88  SW-VD-LEAP-YEAR                    VALUE 'Y'.
014700       01  WS-VD-MONTH-DAYS            PIC 9(02) VALUE ZERO.
014800 
014900       01  WS-MONTH-DAYS-TABLE.
015000           03  FILLER                  PIC 9(02) VALUE 31.
015100           03  FILLER                  PIC 9(02) VALUE 28.
015200           03  FILLER                  PIC 9(02) VALUE 31.
015300           03  FILLER                  PIC 9(02) VALUE 30.
015400           03  FILLER                  PIC 9(02) VALUE 31.
015500           03  FILLER                  PIC 9(02) VALUE 30.
015600           03  FILLER                  PIC 9(02) VALUE 31.
015700           03  FILLER                  PIC 9(02) VALUE 31.
015800           03  FILLER                  PIC 9(02) VALUE 30.
015900           03  FILLER                  PIC 9(02) VALUE 31.
016000           03  FILLER                  PIC 9(02) VALUE 30.
016100           03  FILLER                  PIC 9(02) VALUE 31.
016200       01  WS-MONTH-DAYS-REDEF REDEFINES WS-MONTH-DAYS-TABLE.
016300           03  WS-MONTH-DAYS-ENTRY     PIC 9(02) OCCURS 12 TIMES.
016400 
016500      ****************************************************************
016600      *  THE REPORTING WINDOW ITSELF, ONCE DETERMINED.               *
016700      ****************************************************************
016800       01  WS-WINDOW-FIRST-DAY         PIC X(10) VALUE SPACES.
016900       01  WS-WINDOW-LAST-DAY          PIC X(10) VALUE SPACES.
017000       01  WS-WINDOW-FIRST-DAY-VIEW REDEFINES WS-WINDOW-FIRST-DAY.
017100           03  WS-WFD-CCYY             PIC 9(04).
017200           03  FILLER                  PIC X(01).
017300           03  WS-WFD-MM               PIC 9(02).
017400           03  FILLER                  PIC X(01).
017500           03  WS-WFD-DD               PIC 9(02).
017600       01  WS-WINDOW-LAST-DAY-VIEW REDEFINES WS-WINDOW-LAST-DAY.
017700           03  WS-WLD-CCYY             PIC 9(04).
017800           03  FILLER                  PIC X(01).
017900           03  WS-WLD-MM               PIC 9(02).
018000           03  FILLER                  PIC X(01).
018100           03  WS-WLD-DD               PIC 9(02).
018200 
018300      ****************************************************************
018400      *  IN-MEMORY HABIT AND TRACKING TABLES, LOADED ONCE AT START   *
018500      *  OF RUN.  NEITHER FILE IS REWRITTEN BY THIS PROGRAM.         *
018600      ****************************************************************
018700       01  WS-HABIT-COUNT               PIC S9(04) COMP VALUE ZERO.
018800       01  WS-HABIT-TABLE.
018900           03  WS-HABIT-ENTRY OCCURS 1 TO 2000 TIMES
019000                     DEPENDING ON WS-HABIT-COUNT
019100                     INDEXED BY IDX-HABIT.
019200               05  WS-HABIT-ID          PIC 9(05).
019300               05  WS-HABIT-NAME        PIC X(25).
019400               05  WS-HABIT-PERIOD      PIC X(06).
019500               05  WS-HABIT-CREAT-DATE  PIC X(10).
019600               05  WS-HABIT-CREAT-TIME  PIC X(05).
019700               05  FILLER               PIC X(01).
019800 
019900       01  WS-TRACK-COUNT                PIC S9(05) COMP VALUE ZERO.
020000       01  WS-TRACK-TABLE.
020100           03  WS-TRACK-ENTRY OCCURS 1 TO 50000 TIMES
020200                     DEPENDING ON WS-TRACK-COUNT
020300                     INDEXED BY IDX-TRACK.
020400               05  WS-TRACK-ID          PIC 9(05).
020500               05  WS-TRACK-HABIT-NAME  PIC X(25).
020600               05  WS-TRACK-COMPL-DATE  PIC X(10).
020700 
020800      ****************************************************************
020900      *  STRUGGLE TABLE - ONE ENTRY PER HABIT NAME SEEN WITHIN THE   *
021000      *  WINDOW, BUILT BY LINEAR SEARCH AS THE TRACKING TABLE IS     *
021100      *  SCANNED (THE SAME FIND-OR-ADD IDIOM THE SHOP USES FOR ITS   *
021200      *  OTHER IN-MEMORY ACCUMULATOR TABLES).                        *
021300      ****************************************************************
021400       01  WS-STRUG-COUNT-OF-ENTRIES    PIC S9(04) COMP VALUE ZERO.
021500       01  WS-STRUGGLE-TABLE.
021600           03  WS-STRUG-ENTRY OCCURS 1 TO 2000 TIMES
021700                     DEPENDING ON WS-STRUG-COUNT-OF-ENTRIES
021800                     INDEXED BY IDX-STRUG.
021900               05  WS-STRUG-HABIT       PIC X(25).
022000               05  WS-STRUG-COUNT       PIC S9(05) COMP.
022100       01  WS-STRUGGLE-TABLE-BYTES-VIEW REDEFINES WS-STRUGGLE-TABLE.
022200           03  WS-STB-ENTRY OCCURS 1 TO 2000 TIMES
022300                     DEPENDING ON WS-STRUG-COUNT-OF-ENTRIES
022400                     INDEXED BY IDX-STB.
022500               05  WS-STB-BYTES         PIC X(27).
022600       01  WS-STRUG-AUX-BYTES           PIC X(27).
022700       01  WS-BS-OUTER                  PIC S9(05) COMP VALUE ZERO.
022800       01  WS-BS-INNER                  PIC S9(05) COMP VALUE ZERO.
022900 
023000       01  WS-RPT-HEADING-1.
023100           03  FILLER                  PIC X(25) VALUE 'HABIT NAME'.
023200           03  FILLER                  PIC X(05) VALUE SPACES.
023300           03  FILLER                  PIC X(17) VALUE 'COMPLETION TIMES'.
023400           03  FILLER                  PIC X(85) VALUE SPACES.
023500 
023600       01  WS-RPT-DETAIL-1.
023700           03  WS-RPT1-NAME            PIC X(25) VALUE SPACES.
023800           03  FILLER                  PIC X(05) VALUE SPACES.
023900           03  WS-RPT1-COUNT           PIC ZZZZ9.
024000           03  FILLER                  PIC X(97) VALUE SPACES.
024100 
024200       01  WS-RPT-LINE.
024300           03  WS-RPT-TEXT             PIC X(110) VALUE SPACES.
024400           03  FILLER                  PIC X(22) VALUE SPACES.
024500 
024600       01  WS-RPT-COUNT-DISP            PIC 9(05) VALUE ZERO.
024700 
024800       PROCEDURE DIVISION.
024900       DECLARATIVES.
025000       HABITS-FILE-HANDLER SECTION.
025100           USE AFTER ERROR PROCEDURE ON HABITS.
025200       000010-HABITS-STATUS-CHECK.
025300           DISPLAY '*** STRGRPT - I/O ERROR ON HABITS. STATUS='
025400                   FS-HABITS '. RUN TERMINATED.'
025500           MOVE 16                      TO RETURN-CODE
025600           STOP RUN.
025700       TRACKING-FILE-HANDLER SECTION.
025800           USE AFTER ERROR PROCEDURE ON TRACKING.
025900       000020-TRACKING-STATUS-CHECK.
026000           DISPLAY '*** STRGRPT - I/O ERROR ON TRACKING. STATUS='
026100                   FS-TRACKING '. RUN TERMINATED.'
026200           MOVE 16                      TO RETURN-CODE
026300           STOP RUN.
026400       END DECLARATIVES.
026500 
026600       MAIN-PARAGRAPH.
026700           PERFORM 100000-BEGIN-INITIALIZE-RUN
026800              THRU 100000-END-INITIALIZE-RUN
026900 
027000           PERFORM 300000-BEGIN-DETERMINE-PRIOR-MONTH
027100              THRU 300000-END-DETERMINE-PRIOR-MONTH
027200 
027300           PERFORM 400000-BEGIN-COUNT-COMPLETIONS-IN-WINDOW
027400              THRU 400000-END-COUNT-COMPLETIONS-IN-WINDOW
027500 
027600           IF WS-STRUG-COUNT-OF-ENTRIES IS GREATER THAN ZERO
027700               PERFORM 500000-BEGIN-SORT-STRUGGLE-TABLE
027800                  THRU 500000-END-SORT-STRUGGLE-TABLE
027900           END-IF
028000 
028100           PERFORM 600000-BEGIN-PRINT-STRUGGLE-REPORT
028200              THRU 600000-END-PRINT-STRUGGLE-REPORT
028300 
028400           CLOSE REPORT
028500           STOP RUN.
028600 
028700       100000-BEGIN-INITIALIZE-RUN.
028800           OPEN OUTPUT REPORT
028900 
029000           PERFORM 110000-BEGIN-LOAD-HABIT-TABLE
029100              THRU 110000-END-LOAD-HABIT-TABLE
029200 
029300           PERFORM 120000-BEGIN-LOAD-TRACKING-TABLE
029400              THRU 120000-END-LOAD-TRACKING-TABLE
029500 
029600           ACCEPT WS-CONTROL-CARD.
029700       100000-END-INITIALIZE-RUN.
029800           EXIT.
029900 
030000       110000-BEGIN-LOAD-HABIT-TABLE.
030100           MOVE ZERO                    TO WS-HABIT-COUNT
030200           MOVE SPACES                  TO FS-HABITS
030300           OPEN INPUT HABITS
030400 
030500           PERFORM 110100-BEGIN-READ-ONE-HABIT
030600              THRU 110100-END-READ-ONE-HABIT
030700             UNTIL FS-HABITS IS EQUAL TO '10'
030800 
030900           CLOSE HABITS.
031000       110000-END-LOAD-HABIT-TABLE.
031100           EXIT.
031200 
031300       110100-BEGIN-READ-ONE-HABIT.
031400           READ HABITS
031500               AT END
031600                   MOVE '10'            TO FS-HABITS
031700               NOT AT END
031800                   ADD CTE-01           TO WS-HABIT-COUNT
031900                   SET IDX-HABIT        TO WS-HABIT-COUNT
032000                   MOVE F-HABIT-ID      TO WS-HABIT-ID (IDX-HABIT)
032100                   MOVE F-HABIT-NAME    TO WS-HABIT-NAME (IDX-HABIT)
032200                   MOVE F-HABIT-PERIOD  TO WS-HABIT-PERIOD (IDX-HABIT)
032300                   MOVE F-HABIT-CREAT-DATE
032400                                        TO WS-HABIT-CREAT-DATE (IDX-HABIT)
032500                   MOVE F-HABIT-CREAT-TIME
032600                                        TO WS-HABIT-CREAT-TIME (IDX-HABIT)
032700           END-READ.
032800       110100-END-READ-ONE-HABIT.
032900           EXIT.
033000 
033100       120000-BEGIN-LOAD-TRACKING-TABLE.
033200           MOVE ZERO                    TO WS-TRACK-COUNT
033300           MOVE SPACES                  TO FS-TRACKING
033400           OPEN INPUT TRACKING
033500 
033600           PERFORM 120100-BEGIN-READ-ONE-TRACKING
033700              THRU 120100-END-READ-ONE-TRACKING
033800             UNTIL FS-TRACKING IS EQUAL TO '10'
033900 
034000           CLOSE TRACKING.
034100       120000-END-LOAD-TRACKING-TABLE.
034200           EXIT.
034300 
034400       120100-BEGIN-READ-ONE-TRACKING.
034500           READ TRACKING
034600               AT END
034700                   MOVE '10'            TO FS-TRACKING
034800               NOT AT END
034900                   ADD CTE-01           TO WS-TRACK-COUNT
035000                   SET IDX-TRACK        TO WS-TRACK-COUNT
035100                   MOVE F-TRACK-ID      TO WS-TRACK-ID (IDX-TRACK)
035200                   MOVE F-TRACK-HABIT-NAME
035300                                        TO WS-TRACK-HABIT-NAME (IDX-TRACK)
035400                   MOVE F-TRACK-COMPL-DATE
035500                                        TO WS-TRACK-COMPL-DATE (IDX-TRACK)
035600           END-READ.
035700       120100-END-READ-ONE-TRACKING.
035800           EXIT.
035900 
036000      ****************************************************************
036100      *  300000 - DETERMINE THE PRIOR CALENDAR MONTH WINDOW.  IF THE  *
036200      *  CONTROL CARD'S "TODAY" FALLS IN JANUARY, THE WINDOW ROLLS    *
036300      *  BACK INTO DECEMBER OF THE PRECEDING YEAR.                    *
036400      ****************************************************************
036500       300000-BEGIN-DETERMINE-PRIOR-MONTH.
036600           IF CC-TD-MM IS EQUAL TO CTE-01
036700               MOVE CTE-12               TO WS-WFD-MM
036800               COMPUTE WS-WFD-CCYY = CC-TD-CCYY - CTE-01
036900           ELSE
037000               COMPUTE WS-WFD-MM = CC-TD-MM - CTE-01
037100               MOVE CC-TD-CCYY           TO WS-WFD-CCYY
037200           END-IF
037300           MOVE CTE-01                   TO WS-WFD-DD
037400 
037500           MOVE WS-WFD-CCYY              TO WS-WLD-CCYY
037600           MOVE WS-WFD-MM                TO WS-WLD-MM
037700 
037800           MOVE WS-WFD-CCYY              TO WS-VD-CCYY
037900           MOVE WS-WFD-MM                TO WS-VD-MM
038000           PERFORM 310000-BEGIN-COMPUTE-MONTH-LENGTH
038100              THRU 310000-END-COMPUTE-MONTH-LENGTH
038200           MOVE WS-VD-MONTH-DAYS         TO WS-WLD-DD.
038300       300000-END-DETERMINE-PRIOR-MONTH.
038400           EXIT.
038500 
038600      ****************************************************************
038700      *  310000 - NUMBER OF DAYS IN WS-VD-MM OF WS-VD-CCYY, WITH THE  *
038800      *  GREGORIAN LEAP-YEAR ADJUSTMENT FOR FEBRUARY.                 *
038900      ****************************************************************
039000       310000-BEGIN-COMPUTE-MONTH-LENGTH.
039100           DIVIDE CTE-04  INTO WS-VD-CCYY
039200               GIVING WS-VD-QUOT-04    REMAINDER WS-VD-RES-04
039300           DIVIDE CTE-100 INTO WS-VD-CCYY
039400               GIVING WS-VD-QUOT-100   REMAINDER WS-VD-RES-100
039500           DIVIDE CTE-400 INTO WS-VD-CCYY
039600               GIVING WS-VD-QUOT-400   REMAINDER WS-VD-RES-400
039700 
039800           IF (WS-VD-RES-04  IS EQUAL TO ZERO
039900           AND WS-VD-RES-100 IS NOT EQUAL TO ZERO)
040000           OR  WS-VD-RES-400 IS EQUAL TO ZERO
040100               SET SW-VD-LEAP-YEAR       TO TRUE
040200           ELSE
040300               SET SW-VD-LEAP-YEAR       TO FALSE
040400           END-IF
040500 
040600           MOVE WS-MONTH-DAYS-ENTRY (WS-VD-MM) TO WS-VD-MONTH-DAYS
040700           IF WS-VD-MM IS EQUAL TO CTE-02 AND SW-VD-LEAP-YEAR
040800               MOVE 29                   TO WS-VD-MONTH-DAYS
040900           END-IF.
041000       310000-END-COMPUTE-MONTH-LENGTH.
041100           EXIT.
041200 
041300      ****************************************************************
041400      *  400000 - SCAN EVERY TRACKING RECORD; FOR EACH ONE THAT       *
041500      *  FALLS INSIDE THE WINDOW, FIND ITS HABIT IN THE STRUGGLE      *
041600      *  TABLE (ADDING A NEW ENTRY IF THIS IS THE FIRST TIME THAT     *
041700      *  HABIT HAS BEEN SEEN) AND ADD ONE TO ITS COUNT.                *
041800      ****************************************************************
041900       400000-BEGIN-COUNT-COMPLETIONS-IN-WINDOW.
042000           MOVE ZERO                     TO WS-STRUG-COUNT-OF-ENTRIES
042100 
042200           PERFORM 400100-BEGIN-PROCESS-ONE-TRACKING-ENTRY
042300              VARYING IDX-TRACK FROM CTE-01 BY CTE-01
042400                UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT.
042500       400000-END-COUNT-COMPLETIONS-IN-WINDOW.
042600           EXIT.
042700 
042800       400100-BEGIN-PROCESS-ONE-TRACKING-ENTRY.
042900           IF WS-TRACK-COMPL-DATE (IDX-TRACK) IS GREATER THAN
043000              OR EQUAL TO WS-WINDOW-FIRST-DAY
043100           AND WS-TRACK-COMPL-DATE (IDX-TRACK) IS LESS THAN
043200              OR EQUAL TO WS-WINDOW-LAST-DAY
043300               SET SW-HABIT-NOT-FOUND    TO TRUE
043400               IF WS-STRUG-COUNT-OF-ENTRIES IS GREATER THAN ZERO
043500                   SET IDX-STRUG         TO CTE-01
043600                   SEARCH WS-STRUG-ENTRY
043700                       AT END
043800                           SET SW-HABIT-NOT-FOUND TO TRUE
043900                       WHEN WS-STRUG-HABIT (IDX-STRUG) IS EQUAL TO
044000                            WS-TRACK-HABIT-NAME (IDX-TRACK)
044100                           SET SW-HABIT-FOUND TO TRUE
044200                   END-SEARCH
044300               END-IF
044400 
044500               IF SW-HABIT-FOUND
044600                   ADD CTE-01            TO WS-STRUG-COUNT (IDX-STRUG)
044700               ELSE
044800                   ADD CTE-01            TO WS-STRUG-COUNT-OF-ENTRIES
044900                   SET IDX-STRUG         TO WS-STRUG-COUNT-OF-ENTRIES
045000                   MOVE WS-TRACK-HABIT-NAME (IDX-TRACK)
045100                                        TO WS-STRUG-HABIT (IDX-STRUG)
045200                   MOVE CTE-01           TO WS-STRUG-COUNT (IDX-STRUG)
045300               END-IF
045400           END-IF.
045500       400100-END-PROCESS-ONE-TRACKING-ENTRY.
045600           EXIT.
045700 
045800      ****************************************************************
045900      *  500000 - BUBBLE SORT THE STRUGGLE TABLE DESCENDING BY COUNT, *
046000      *  THE SAME SWAP-ON-STRICT-INEQUALITY PATTERN USED FOR THE      *
046100      *  STREAK RANKING TABLE SO EQUAL COUNTS KEEP THEIR FIRST-SEEN   *
046200      *  ORDER.                                                        *
046300      ****************************************************************
046400       500000-BEGIN-SORT-STRUGGLE-TABLE.
046500           PERFORM 500100-BEGIN-ONE-OUTER-PASS
046600              VARYING WS-BS-OUTER FROM CTE-01 BY CTE-01
046700                UNTIL WS-BS-OUTER IS GREATER THAN WS-STRUG-COUNT-OF-ENTRIES.
046800       500000-END-SORT-STRUGGLE-TABLE.
046900           EXIT.
047000 
047100       500100-BEGIN-ONE-OUTER-PASS.
047200           PERFORM 500200-BEGIN-ONE-INNER-COMPARE
047300              VARYING WS-BS-INNER FROM CTE-01 BY CTE-01
047400                UNTIL WS-BS-INNER IS GREATER THAN
047500                      WS-STRUG-COUNT-OF-ENTRIES - WS-BS-OUTER.
047600       500100-END-ONE-OUTER-PASS.
047700           EXIT.
047800 
047900       500200-BEGIN-ONE-INNER-COMPARE.
048000           IF WS-STRUG-COUNT (WS-BS-INNER) IS LESS THAN
048100              WS-STRUG-COUNT (WS-BS-INNER + CTE-01)
048200               MOVE WS-STB-BYTES (WS-BS-INNER) TO WS-STRUG-AUX-BYTES
048300               MOVE WS-STB-BYTES (WS-BS-INNER + CTE-01)
048400                                        TO WS-STB-BYTES (WS-BS-INNER)
048500               MOVE WS-STRUG-AUX-BYTES  TO WS-STB-BYTES (WS-BS-INNER + CTE-01)
048600           END-IF.
048700       500200-END-ONE-INNER-COMPARE.
048800           EXIT.
048900 
049000      ****************************************************************
049100      *  600000 - PRINT THE STRUGGLE TABLE, THEN THE "TOP STRUGGLED"  *
049200      *  SUMMARY LINE, OR A SINGLE "NO HABITS FOUND" LINE WHEN THE    *
049300      *  WINDOW HELD NO COMPLETIONS AT ALL.                            *
049400      ****************************************************************
049500       600000-BEGIN-PRINT-STRUGGLE-REPORT.
049600           IF WS-STRUG-COUNT-OF-ENTRIES IS EQUAL TO ZERO
049700               MOVE 'NO HABITS FOUND.'    TO WS-RPT-TEXT
049800               PERFORM 900000-BEGIN-WRITE-REPORT-LINE
049900                  THRU 900000-END-WRITE-REPORT-LINE
050000           ELSE
050100               MOVE WS-RPT-HEADING-1      TO F-REPORT-LINE
050200               WRITE F-REPORT-LINE
050300 
050400               PERFORM 600100-BEGIN-PRINT-ONE-STRUG-LINE
050500                  VARYING IDX-STRUG FROM CTE-01 BY CTE-01
050600                    UNTIL IDX-STRUG IS GREATER THAN
050700                          WS-STRUG-COUNT-OF-ENTRIES
050800 
050900               MOVE WS-STRUG-COUNT (CTE-01) TO WS-RPT-COUNT-DISP
051000               MOVE SPACES                  TO WS-RPT-TEXT
051100               STRING 'HABIT '             DELIMITED BY SIZE
051200                      WS-STRUG-HABIT (CTE-01) DELIMITED BY SIZE
051300                      ' IS THE TOP STRUGGLING HABIT WITH '
051400                                           DELIMITED BY SIZE
051500                      WS-RPT-COUNT-DISP    DELIMITED BY SIZE
051600                      ' COMPLETIONS IN THE PRIOR MONTH.'
051700                                           DELIMITED BY SIZE
051800                   INTO WS-RPT-TEXT
051900               PERFORM 900000-BEGIN-WRITE-REPORT-LINE
052000                  THRU 900000-END-WRITE-REPORT-LINE
052100           END-IF.
052200       600000-END-PRINT-STRUGGLE-REPORT.
052300           EXIT.
052400 
052500       600100-BEGIN-PRINT-ONE-STRUG-LINE.
052600           MOVE SPACES                   TO WS-RPT-DETAIL-1
052700           MOVE WS-STRUG-HABIT (IDX-STRUG) TO WS-RPT1-NAME
052800           MOVE WS-STRUG-COUNT (IDX-STRUG) TO WS-RPT1-COUNT
052900           MOVE WS-RPT-DETAIL-1           TO F-REPORT-LINE
053000           WRITE F-REPORT-LINE.
053100       600100-END-PRINT-ONE-STRUG-LINE.
053200           EXIT.
053300 
053400       900000-BEGIN-WRITE-REPORT-LINE.
053500           MOVE WS-RPT-LINE              TO F-REPORT-LINE
053600           WRITE F-REPORT-LINE.
053700       900000-END-WRITE-REPORT-LINE.
053800           EXIT.
053900 
054000       END PROGRAM STRGRPT.
