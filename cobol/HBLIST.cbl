000100       IDENTIFICATION DIVISION.
000200      ****************************************************************
000300      *                                                              *
000400      *   PROGRAM    :  HBLIST                                      *
000500      *   FUNCTION   :  PLAIN LISTING REPORTS AGAINST THE HABIT AND  *
000600      *                 TRACKING MASTERS - ALL HABITS, ALL            *
000700      *                 COMPLETIONS, COMPLETIONS OF ONE HABIT, AND    *
000800      *                 HABITS OF ONE PERIODICITY.  NO ANALYTICS ARE  *
000900      *                 COMPUTED HERE - SEE STREAKRPT AND STRGRPT.    *
001000      *                                                              *
001100      ****************************************************************
001200       PROGRAM-ID.    HBLIST.
001300       AUTHOR.        R D PELLETIER.
001400       INSTALLATION.  CORPORATE SYSTEMS - BATCH DEVELOPMENT.
001500       DATE-WRITTEN.  01/09/88.
001600       DATE-COMPILED.
001700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800      ****************************************************************
001900      *                     C H A N G E   L O G                      *
002000      ****************************************************************
002100      * 01/09/88  RDP  INITIAL VERSION - ALL-HABITS LISTING ONLY.     *
002200      * 05/14/88  RDP  ALL-TRACKING LISTING ADDED.                    *
002300      * 11/02/89  CLB  TRACKING-OF-ONE-HABIT LISTING ADDED PER USER   *
002400      *                REQUEST - FOLKS WANTED A HABIT'S HISTORY      *
002500      *                WITHOUT SCANNING THE FULL TRACKING LISTING.    *
002600      * 06/30/91  CLB  HABITS-BY-PERIODICITY LISTING ADDED.           *
002700      * 03/15/94  DMF  CONTROL CARD NOW SELECTS THE REPORT TYPE       *
002800      *                INSTEAD OF FOUR SEPARATE LOAD MODULES.         *
002900      * 10/08/96  DMF  ADDED FILE-STATUS DECLARATIVES.                *
003000      * 09/08/98  TNK  Y2K - CREATION DATE AND COMPLETION DATE        *
003100      *                COLUMNS CONFIRMED FOUR-DIGIT-YEAR THROUGHOUT.  *
003200      * 02/26/99  TNK  Y2K - SIGN-OFF, NO FURTHER CHANGES REQUIRED.   *
003300      * 11/19/02  TNK  REQUEST 4822 - CONTROL CARD LAYOUT DOCUMENTED, *
003400      *                "NONE" MESSAGE ADDED WHEN A LISTING IS EMPTY.  *
003500      ****************************************************************
003600 
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER.  IBM-370.
004000       OBJECT-COMPUTER.  IBM-370.
004100       SPECIAL-NAMES.
004200           SYMBOLIC CHARACTERS asterisk IS 43.
004300 
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT HABITS   ASSIGN TO HABITS
004700                  ORGANIZATION IS LINE SEQUENTIAL
004800                  FILE STATUS  IS FS-HABITS.
004900 
005000           SELECT TRACKING ASSIGN TO TRACKING
005100                  ORGANIZATION IS LINE SEQUENTIAL
005200                  FILE STATUS  IS FS-TRACKING.
005300 
005400           SELECT REPORT   ASSIGN TO REPORT
005500                  ORGANIZATION IS LINE SEQUENTIAL
005600                  FILE STATUS  IS FS-REPORT.
005700 
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  HABITS
006100           DATA   RECORD   IS F-HABIT-REC
006200           LABEL  RECORD   IS STANDARD
006300           RECORD CONTAINS 151 CHARACTERS
006400           RECORDING MODE  IS F.
006500 
006600       01  F-HABIT-REC.
006700           03  F-HABIT-ID              PIC 9(05).
006800           03  F-HABIT-NAME            PIC X(25).
006900           03  F-HABIT-DESC            PIC X(100).
007000           03  F-HABIT-PERIOD          PIC X(06).
007100           03  F-HABIT-CREAT-DATE      PIC X(10).
007200           03  F-HABIT-CREAT-TIME      PIC X(05).
007300 
007400       FD  TRACKING
007500           DATA   RECORD   IS F-TRACK-REC
007600           LABEL  RECORD   IS STANDARD
007700           RECORD CONTAINS 40 CHARACTERS
007800           RECORDING MODE  IS F.
007900 
008000       01  F-TRACK-REC.
008100           03  F-TRACK-ID              PIC 9(05).
008200           03  F-TRACK-HABIT-NAME      PIC X(25).
008300           03  F-TRACK-COMPL-DATE      PIC X(10).
008400 
008500       FD  REPORT
008600           DATA   RECORD   IS F-REPORT-LINE
008700           LABEL  RECORD   IS STANDARD
008800           RECORD CONTAINS 132 CHARACTERS
008900           RECORDING MODE  IS F.
009000 
009100       01  F-REPORT-LINE               PIC X(132).
009200 
009300       WORKING-STORAGE SECTION.
009400       77  FS-HABITS                   PIC X(02) VALUE SPACES.
009500       77  FS-TRACKING                 PIC X(02) VALUE SPACES.
009600       77  FS-REPORT                   PIC X(02) VALUE SPACES.
009700 
009800       78  CTE-01                                VALUE 01.
009900       78  CTE-02                                VALUE 02.
010000 
010100      ****************************************************************
010200      *  CONTROL CARD - ONE LISTING REQUEST PER BATCH STEP.  LAYOUT  *
010300      *  (40 BYTES):                                                  *
010400      *    01-07    REPORT TYPE - "ALLHAB ", "ALLTRK ", "TRKONE ",   *
010500      *             OR "BYPERD "                                      *
010600      *    08-32    HABIT NAME, USED ONLY BY TRKONE                  *
010700      *    33-38    PERIODICITY, USED ONLY BY BYPERD                 *
010800      *    39-40    RESERVED FOR FUTURE USE                          *
010900      ****************************************************************
011000       01  WS-CONTROL-CARD.
011100           03  CC-REPORT-TYPE          PIC X(07).
011200               88  CC-TYPE-ALL-HABITS           VALUE 'ALLHAB '.
011300               88  CC-TYPE-ALL-TRACKING         VALUE 'ALLTRK '.
011400               88  CC-TYPE-TRACKING-OF-ONE      VALUE 'TRKONE '.
011500               88  CC-TYPE-BY-PERIODICITY       VALUE 'BYPERD '.
011600           03  CC-HABIT-NAME            PIC X(25).
011700           03  CC-PERIODICITY           PIC X(06).
011800           03  FILLER                   PIC X(02).
011900 
012000       01  WS-SWITCHES.
012100           03  WS-LINE-COUNT-SW         PIC X(01) VALUE 'N'.
012200               88  SW-ANY-LINES-PRINTED            VALUE 'Y'.
012300               88  SW-NO-LINES-PRINTED              VALUE 'N'.
012400           03  FILLER                   PIC X(03) VALUE SPACES.
012500 
012600      ****************************************************************
012700      *  IN-MEMORY HABIT AND TRACKING TABLES, LOADED ONCE AT START   *
012800      *  OF RUN.  NEITHER FILE IS REWRITTEN BY THIS PROGRAM.         *
012900      ****************************************************************
013000       01  WS-HABIT-COUNT               PIC S9(04) COMP VALUE ZERO.
013100       01  WS-HABIT-TABLE.
013200           03  WS-HABIT-ENTRY OCCURS 1 TO 2000 TIMES
013300                     DEPENDING ON WS-HABIT-COUNT
013400                     INDEXED BY IDX-HABIT.
013500               05  WS-HABIT-ID          PIC 9(05).
013600               05  WS-HABIT-NAME        PIC X(25).
013700               05  WS-HABIT-DESC        PIC X(100).
013800               05  WS-HABIT-PERIOD      PIC X(06).
013900               05  WS-HABIT-CREAT-DATE  PIC X(10).
014000               05  WS-HABIT-CREAT-TIME  PIC X(05).
014100       01  WS-HABIT-TABLE-DATE-VIEW REDEFINES WS-HABIT-TABLE.
014200           03  WS-HDV-ENTRY OCCURS 1 TO 2000 TIMES
014300                     DEPENDING ON WS-HABIT-COUNT
014400                     INDEXED BY IDX-HDV.
014500               05  FILLER               PIC X(30).
014600               05  WS-HDV-DESC          PIC X(100).
014700               05  WS-HDV-PERIOD        PIC X(06).
014800               05  FILLER               PIC X(15).
014900       01  WS-HABIT-TABLE-NAME-VIEW REDEFINES WS-HABIT-TABLE.
015000           03  WS-HTN-ENTRY OCCURS 1 TO 2000 TIMES
015100                     DEPENDING ON WS-HABIT-COUNT
015200                     INDEXED BY IDX-HTN.
015300               05  FILLER               PIC X(05).
015400               05  WS-HTN-NAME          PIC X(25).
015500               05  FILLER               PIC X(121).
015600 
015700       01  WS-TRACK-COUNT                PIC S9(05) COMP VALUE ZERO.
015800       01  WS-TRACK-TABLE.
015900           03  WS-TRACK-ENTRY OCCURS 1 TO 50000 TIMES
016000                     DEPENDING ON WS-TRACK-COUNT
016100                     INDEXED BY IDX-TRACK.
016200               05  WS-TRACK-ID          PIC 9(05).
016300               05  WS-TRACK-HABIT-NAME  PIC X(25).
016400               05  WS-TRACK-COMPL-DATE  PIC X(10).
016500       01  WS-TRACK-TABLE-NAME-VIEW REDEFINES WS-TRACK-TABLE.
016600           03  WS-TNV-ENTRY OCCURS 1 TO 50000 TIMES
016700                     DEPENDING ON WS-TRACK-COUNT
016800                     INDEXED BY IDX-TNV.
016900               05  FILLER               PIC X(05).
017000               05  WS-TNV-HABIT-NAME    PIC X(25).
017100               05  WS-TNV-COMPL-DATE    PIC X(10).
017200 
017300       01  WS-RPT-HEAD-HABITS.
017400           03  FILLER                  PIC X(05) VALUE 'ID'.
017500           03  FILLER                  PIC X(02) VALUE SPACES.
017600           03  FILLER                  PIC X(25) VALUE 'HABIT NAME'.
017700           03  FILLER                  PIC X(02) VALUE SPACES.
017800           03  FILLER                  PIC X(40) VALUE 'DESCRIPTION'.
017900           03  FILLER                  PIC X(02) VALUE SPACES.
018000           03  FILLER                  PIC X(06) VALUE 'PERIOD'.
018100           03  FILLER                  PIC X(02) VALUE SPACES.
018200           03  FILLER                  PIC X(10) VALUE 'CREATED'.
018300           03  FILLER                  PIC X(38) VALUE SPACES.
018400 
018500       01  WS-RPT-DETAIL-HABITS.
018600           03  WS-RDH-ID               PIC ZZZZ9.
018700           03  FILLER                  PIC X(02) VALUE SPACES.
018800           03  WS-RDH-NAME             PIC X(25) VALUE SPACES.
018900           03  FILLER                  PIC X(02) VALUE SPACES.
019000           03  WS-RDH-DESC             PIC X(40) VALUE SPACES.
019100           03  FILLER                  PIC X(02) VALUE SPACES.
019200           03  WS-RDH-PERIOD           PIC X(06) VALUE SPACES.
019300           03  FILLER                  PIC X(02) VALUE SPACES.
019400           03  WS-RDH-CREATED          PIC X(10) VALUE SPACES.
019500           03  FILLER                  PIC X(38) VALUE SPACES.
019600 
019700       01  WS-RPT-HEAD-TRACKING.
019800           03  FILLER                  PIC X(05) VALUE 'ID'.
019900           03  FILLER                  PIC X(02) VALUE SPACES.
020000           03  FILLER                  PIC X(25) VALUE 'HABIT NAME'.
020100           03  FILLER                  PIC X(02) VALUE SPACES.
020200           03  FILLER                  PIC X(10) VALUE 'COMPLETED'.
020300           03  FILLER                  PIC X(88) VALUE SPACES.
020400 
020500       01  WS-RPT-DETAIL-TRACKING.
020600           03  WS-RDT-ID               PIC ZZZZ9.
020700           03  FILLER                  PIC X(02) VALUE SPACES.
020800           03  WS-RDT-NAME             PIC X(25) VALUE SPACES.
020900           03  FILLER                  PIC X(02) VALUE SPACES.
021000           03  WS-RDT-DATE             PIC X(10) VALUE SPACES.
021100           03  FILLER                  PIC X(88) VALUE SPACES.
021200 
021300       01  WS-RPT-NONE-LINE.
021400           03  WS-RPT-NONE-TEXT        PIC X(40) VALUE SPACES.
021500           03  FILLER                  PIC X(92) VALUE SPACES.
021600 
021700       PROCEDURE DIVISION.
021800       DECLARATIVES.
021900       HABITS-FILE-HANDLER SECTION.
022000           USE AFTER ERROR PROCEDURE ON HABITS.
022100       000010-HABITS-STATUS-CHECK.
022200           DISPLAY '*** HBLIST - I/O ERROR ON HABITS. STATUS='
022300                   FS-HABITS '. RUN TERMINATED.'
022400           MOVE 16                      TO RETURN-CODE
022500           STOP RUN.
022600       TRACKING-FILE-HANDLER SECTION.
022700           USE AFTER ERROR PROCEDURE ON TRACKING.
022800       000020-TRACKING-STATUS-CHECK.
022900           DISPLAY '*** HBLIST - I/O ERROR ON TRACKING. STATUS='
023000                   FS-TRACKING '. RUN TERMINATED.'
023100           MOVE 16                      TO RETURN-CODE
023200           STOP RUN.
023300       END DECLARATIVES.
023400 
023500       MAIN-PARAGRAPH.
023600           PERFORM 100000-BEGIN-INITIALIZE-RUN
023700              THRU 100000-END-INITIALIZE-RUN
023800 
023900           EVALUATE TRUE
024000               WHEN CC-TYPE-ALL-HABITS
024100                   PERFORM 300000-BEGIN-LIST-ALL-HABITS
024200                      THRU 300000-END-LIST-ALL-HABITS
024300               WHEN CC-TYPE-ALL-TRACKING
024400                   PERFORM 400000-BEGIN-LIST-ALL-TRACKING
024500                      THRU 400000-END-LIST-ALL-TRACKING
024600               WHEN CC-TYPE-TRACKING-OF-ONE
024700                   PERFORM 500000-BEGIN-LIST-TRACKING-OF-HABIT
024800                      THRU 500000-END-LIST-TRACKING-OF-HABIT
024900               WHEN CC-TYPE-BY-PERIODICITY
025000                   PERFORM 600000-BEGIN-LIST-HABITS-BY-PERIODICITY
025100                      THRU 600000-END-LIST-HABITS-BY-PERIODICITY
025200               WHEN OTHER
025300                   MOVE 'UNKNOWN REPORT TYPE ON CONTROL CARD.'
025400                                        TO WS-RPT-NONE-TEXT
025500                   MOVE WS-RPT-NONE-LINE TO F-REPORT-LINE
025600                   WRITE F-REPORT-LINE
025700           END-EVALUATE
025800 
025900           CLOSE REPORT
026000           STOP RUN.
026100 
026200       100000-BEGIN-INITIALIZE-RUN.
026300           OPEN OUTPUT REPORT
026400 
026500           PERFORM 110000-BEGIN-LOAD-HABIT-TABLE
026600              THRU 110000-END-LOAD-HABIT-TABLE
026700 
026800           PERFORM 120000-BEGIN-LOAD-TRACKING-TABLE
026900              THRU 120000-END-LOAD-TRACKING-TABLE
027000 
027100           ACCEPT WS-CONTROL-CARD.
027200       100000-END-INITIALIZE-RUN.
027300           EXIT.
027400 
027500       110000-BEGIN-LOAD-HABIT-TABLE.
027600           MOVE ZERO                    TO WS-HABIT-COUNT
027700           MOVE SPACES                  TO FS-HABITS
027800           OPEN INPUT HABITS
027900 
028000           PERFORM 110100-BEGIN-READ-ONE-HABIT
028100              THRU 110100-END-READ-ONE-HABIT
028200             UNTIL FS-HABITS IS EQUAL TO '10'
028300 
028400           CLOSE HABITS.
028500       110000-END-LOAD-HABIT-TABLE.
028600           EXIT.
028700 
028800       110100-BEGIN-READ-ONE-HABIT.
028900           READ HABITS
029000               AT END
029100                   MOVE '10'            TO FS-HABITS
029200               NOT AT END
029300                   ADD CTE-01           TO WS-HABIT-COUNT
029400                   SET IDX-HABIT        TO WS-HABIT-COUNT
029500                   MOVE F-HABIT-ID      TO WS-HABIT-ID (IDX-HABIT)
029600                   MOVE F-HABIT-NAME    TO WS-HABIT-NAME (IDX-HABIT)
029700                   MOVE F-HABIT-DESC    TO WS-HABIT-DESC (IDX-HABIT)
029800                   MOVE F-HABIT-PERIOD  TO WS-HABIT-PERIOD (IDX-HABIT)
029900                   MOVE F-HABIT-CREAT-DATE
030000                                        TO WS-HABIT-CREAT-DATE (IDX-HABIT)
030100                   MOVE F-HABIT-CREAT-TIME
030200                                        TO WS-HABIT-CREAT-TIME (IDX-HABIT)
030300           END-READ.
030400       110100-END-READ-ONE-HABIT.
030500           EXIT.
030600 
030700       120000-BEGIN-LOAD-TRACKING-TABLE.
030800           MOVE ZERO                    TO WS-TRACK-COUNT
030900           MOVE SPACES                  TO FS-TRACKING
031000           OPEN INPUT TRACKING
031100 
031200           PERFORM 120100-BEGIN-READ-ONE-TRACKING
031300              THRU 120100-END-READ-ONE-TRACKING
031400             UNTIL FS-TRACKING IS EQUAL TO '10'
031500 
031600           CLOSE TRACKING.
031700       120000-END-LOAD-TRACKING-TABLE.
031800           EXIT.
031900 
032000       120100-BEGIN-READ-ONE-TRACKING.
032100           READ TRACKING
032200               AT END
032300                   MOVE '10'            TO FS-TRACKING
032400               NOT AT END
032500                   ADD CTE-01           TO WS-TRACK-COUNT
032600                   SET IDX-TRACK        TO WS-TRACK-COUNT
032700                   MOVE F-TRACK-ID      TO WS-TRACK-ID (IDX-TRACK)
032800                   MOVE F-TRACK-HABIT-NAME
032900                                        TO WS-TRACK-HABIT-NAME (IDX-TRACK)
033000                   MOVE F-TRACK-COMPL-DATE
033100                                        TO WS-TRACK-COMPL-DATE (IDX-TRACK)
033200           END-READ.
033300       120100-END-READ-ONE-TRACKING.
033400           EXIT.
033500 
033600      ****************************************************************
033700      *  300000 - LIST EVERY HABIT ON THE MASTER, ID ORDER AS LOADED. *
033800      ****************************************************************
033900       300000-BEGIN-LIST-ALL-HABITS.
034000           SET SW-NO-LINES-PRINTED      TO TRUE
034100 
034200           IF WS-HABIT-COUNT IS GREATER THAN ZERO
034300               MOVE WS-RPT-HEAD-HABITS   TO F-REPORT-LINE
034400               WRITE F-REPORT-LINE
034500               SET SW-ANY-LINES-PRINTED TO TRUE
034600 
034700               PERFORM 300100-BEGIN-PRINT-ONE-HABIT-LINE
034800                  VARYING IDX-HABIT FROM CTE-01 BY CTE-01
034900                    UNTIL IDX-HABIT IS GREATER THAN WS-HABIT-COUNT
035000           END-IF
035100 
035200           IF SW-NO-LINES-PRINTED
035300               MOVE 'NONE.'              TO WS-RPT-NONE-TEXT
035400               MOVE WS-RPT-NONE-LINE     TO F-REPORT-LINE
035500               WRITE F-REPORT-LINE
035600           END-IF.
035700       300000-END-LIST-ALL-HABITS.
035800           EXIT.
035900 
036000       300100-BEGIN-PRINT-ONE-HABIT-LINE.
036100           MOVE SPACES                   TO WS-RPT-DETAIL-HABITS
036200           MOVE WS-HABIT-ID (IDX-HABIT)        TO WS-RDH-ID
036300           MOVE WS-HABIT-NAME (IDX-HABIT)      TO WS-RDH-NAME
036400           MOVE WS-HABIT-DESC (IDX-HABIT)      TO WS-RDH-DESC
036500           MOVE WS-HABIT-PERIOD (IDX-HABIT)    TO WS-RDH-PERIOD
036600           MOVE WS-HABIT-CREAT-DATE (IDX-HABIT) TO WS-RDH-CREATED
036700           MOVE WS-RPT-DETAIL-HABITS      TO F-REPORT-LINE
036800           WRITE F-REPORT-LINE.
036900       300100-END-PRINT-ONE-HABIT-LINE.
037000           EXIT.
037100 
037200      ****************************************************************
037300      *  400000 - LIST EVERY COMPLETION ON THE TRACKING MASTER, AS    *
037400      *  LOADED.                                                       *
037500      ****************************************************************
037600       400000-BEGIN-LIST-ALL-TRACKING.
037700           SET SW-NO-LINES-PRINTED      TO TRUE
037800 
037900           IF WS-TRACK-COUNT IS GREATER THAN ZERO
038000               MOVE WS-RPT-HEAD-TRACKING TO F-REPORT-LINE
038100               WRITE F-REPORT-LINE
038200               SET SW-ANY-LINES-PRINTED TO TRUE
038300 
038400               PERFORM 400100-BEGIN-PRINT-ONE-TRACKING-LINE
038500                  VARYING IDX-TRACK FROM CTE-01 BY CTE-01
038600                    UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT
038700           END-IF
038800 
038900           IF SW-NO-LINES-PRINTED
039000               MOVE 'NONE.'              TO WS-RPT-NONE-TEXT
039100               MOVE WS-RPT-NONE-LINE     TO F-REPORT-LINE
039200               WRITE F-REPORT-LINE
039300           END-IF.
039400       400000-END-LIST-ALL-TRACKING.
039500           EXIT.
039600 
039700       400100-BEGIN-PRINT-ONE-TRACKING-LINE.
039800           MOVE SPACES                   TO WS-RPT-DETAIL-TRACKING
039900           MOVE WS-TRACK-ID (IDX-TRACK)         TO WS-RDT-ID
040000           MOVE WS-TRACK-HABIT-NAME (IDX-TRACK) TO WS-RDT-NAME
040100           MOVE WS-TRACK-COMPL-DATE (IDX-TRACK) TO WS-RDT-DATE
040200           MOVE WS-RPT-DETAIL-TRACKING     TO F-REPORT-LINE
040300           WRITE F-REPORT-LINE.
040400       400100-END-PRINT-ONE-TRACKING-LINE.
040500           EXIT.
040600 
040700      ****************************************************************
040800      *  500000 - LIST COMPLETIONS OF THE ONE HABIT NAMED ON THE      *
040900      *  CONTROL CARD ONLY.                                            *
041000      ****************************************************************
041100       500000-BEGIN-LIST-TRACKING-OF-HABIT.
041200           SET SW-NO-LINES-PRINTED      TO TRUE
041300           SET IDX-HTN                  TO CTE-01
041400 
041500           IF WS-HABIT-COUNT IS GREATER THAN ZERO
041600               SEARCH WS-HTN-ENTRY
041700                   AT END
041800                       MOVE 'HABIT NOT FOUND ON MASTER.'
041900                                        TO WS-RPT-NONE-TEXT
042000                       MOVE WS-RPT-NONE-LINE TO F-REPORT-LINE
042100                       WRITE F-REPORT-LINE
042200                       SET SW-ANY-LINES-PRINTED TO TRUE
042300                   WHEN WS-HTN-NAME (IDX-HTN) IS EQUAL TO CC-HABIT-NAME
042400                       MOVE WS-RPT-HEAD-TRACKING TO F-REPORT-LINE
042500                       WRITE F-REPORT-LINE
042600 
042700                       PERFORM 500100-BEGIN-CHECK-ONE-TRACKING-ENTRY
042800                          VARYING IDX-TRACK FROM CTE-01 BY CTE-01
042900                            UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT
043000 
043100                       IF SW-NO-LINES-PRINTED
043200                           MOVE 'NONE.'  TO WS-RPT-NONE-TEXT
043300                           MOVE WS-RPT-NONE-LINE TO F-REPORT-LINE
043400                           WRITE F-REPORT-LINE
043500                       END-IF
043600               END-SEARCH
043700           ELSE
043800               MOVE 'HABIT NOT FOUND ON MASTER.' TO WS-RPT-NONE-TEXT
043900               MOVE WS-RPT-NONE-LINE     TO F-REPORT-LINE
044000               WRITE F-REPORT-LINE
044100           END-IF.
044200       500000-END-LIST-TRACKING-OF-HABIT.
044300           EXIT.
044400 
044500       500100-BEGIN-CHECK-ONE-TRACKING-ENTRY.
044600           IF WS-TNV-HABIT-NAME (IDX-TRACK) IS EQUAL TO CC-HABIT-NAME
044700               MOVE SPACES               TO WS-RPT-DETAIL-TRACKING
044800               MOVE WS-TRACK-ID (IDX-TRACK)         TO WS-RDT-ID
044900               MOVE WS-TRACK-HABIT-NAME (IDX-TRACK) TO WS-RDT-NAME
045000               MOVE WS-TRACK-COMPL-DATE (IDX-TRACK) TO WS-RDT-DATE
045100               MOVE WS-RPT-DETAIL-TRACKING  TO F-REPORT-LINE
045200               WRITE F-REPORT-LINE
045300               SET SW-ANY-LINES-PRINTED  TO TRUE
045400           END-IF.
045500       500100-END-CHECK-ONE-TRACKING-ENTRY.
045600           EXIT.
045700 
045800      ****************************************************************
045900      *  600000 - LIST HABITS WHOSE PERIODICITY MATCHES THE ONE       *
046000      *  NAMED ON THE CONTROL CARD ONLY.                               *
046100      ****************************************************************
046200       600000-BEGIN-LIST-HABITS-BY-PERIODICITY.
046300           SET SW-NO-LINES-PRINTED      TO TRUE
046400           MOVE WS-RPT-HEAD-HABITS       TO F-REPORT-LINE
046500           WRITE F-REPORT-LINE
046600 
046700           PERFORM 600100-BEGIN-CHECK-ONE-HABIT-ENTRY
046800              VARYING IDX-HABIT FROM CTE-01 BY CTE-01
046900                UNTIL IDX-HABIT IS GREATER THAN WS-HABIT-COUNT
047000 
047100           IF SW-NO-LINES-PRINTED
047200               MOVE 'NONE.'              TO WS-RPT-NONE-TEXT
047300               MOVE WS-RPT-NONE-LINE     TO F-REPORT-LINE
047400               WRITE F-REPORT-LINE
047500           END-IF.
047600       600000-END-LIST-HABITS-BY-PERIODICITY.
047700           EXIT.
047800 
047900       600100-BEGIN-CHECK-ONE-HABIT-ENTRY.
048000           IF WS-HDV-PERIOD (IDX-HABIT) IS EQUAL TO CC-PERIODICITY
048100               MOVE SPACES               TO WS-RPT-DETAIL-HABITS
048200               MOVE WS-HABIT-ID (IDX-HABIT)         TO WS-RDH-ID
048300               MOVE WS-HABIT-NAME (IDX-HABIT)       TO WS-RDH-NAME
048400               MOVE WS-HABIT-DESC (IDX-HABIT)       TO WS-RDH-DESC
048500               MOVE WS-HABIT-PERIOD (IDX-HABIT)     TO WS-RDH-PERIOD
048600               MOVE WS-HABIT-CREAT-DATE (IDX-HABIT) TO WS-RDH-CREATED
048700               MOVE WS-RPT-DETAIL-HABITS   TO F-REPORT-LINE
048800               WRITE F-REPORT-LINE
048900               SET SW-ANY-LINES-PRINTED   TO TRUE
049000           END-IF.
049100       600100-END-CHECK-ONE-HABIT-ENTRY.
049200           EXIT.
049300 
049400       END PROGRAM HBLIST.
