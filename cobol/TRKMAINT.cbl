000100       IDENTIFICATION DIVISION.
000200      ****************************************************************
000300      *                                                              *
000400      *   PROGRAM    :  TRKMAINT                                     *
000500      *   FUNCTION   :  COMPLETION (TRACKING) JOURNAL MAINTENANCE -  *
000600      *                 ADD ONE COMPLETION RECORD FOR AN EXISTING    *
000700      *                 HABIT, OR PURGE EVERY COMPLETION RECORD      *
000800      *                 BELONGING TO A HABIT.  DRIVEN BY A SINGLE    *
000900      *                 CONTROL CARD READ FROM THE BATCH PARAMETER   *
001000      *                 DECK.                                        *
001100      *                                                              *
001200      ****************************************************************
001300       PROGRAM-ID.    TRKMAINT.
001400       AUTHOR.        J R HOLLOWAY.
001500       INSTALLATION.  CORPORATE SYSTEMS - BATCH DEVELOPMENT.
001600       DATE-WRITTEN.  05/02/86.
001700       DATE-COMPILED.
001800       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900      ****************************************************************
002000      *                     C H A N G E   L O G                      *
002100      ****************************************************************
002200      * 05/02/86  JRH  INITIAL VERSION. CARD-DRIVEN ADD OF A SINGLE  *
002300      *                COMPLETION RECORD.                            *
002400      * 09/02/86  JRH  ADDED HABIT-MUST-EXIST CHECK.                 *
002500      * 02/18/87  JRH  DUPLICATE (HABIT,DATE) PAIR NOW REJECTED.     *
002600      * 07/30/88  TNK  ADDED PURGE-BY-HABIT-NAME ACTION.             *
002700      * 11/03/89  TNK  COMPLETION DATE MUST NOT PRECEDE CREATE DATE. *
002800      * 06/27/94  RDP  TABLE SIZE RAISED - TRACK-MAX TO 50000 ENTRY. *
002900      * 10/05/95  RDP  HABIT MASTER NOW HELD IN MEMORY FOR LOOKUP.   *
003000      * 12/19/97  CLB  ADDED FILE-STATUS DECLARATIVES FOR TRACKING.  *
003100      * 09/08/98  CLB  Y2K - CENTURY WINDOW REMOVED, CCYY STORED.    *
003200      * 02/26/99  CLB  Y2K - VERIFIED STRING DATE COMPARE ACROSS     *
003300      *                CENTURY ROLL.                                 *
003400      * 07/14/00  DMF  REQUEST 4472 - DUPLICATE CHECK TIGHTENED TO   *
003500      *                EXACT (HABIT,DATE) MATCH ONLY.                *
003600      * 03/30/01  DMF  REQUEST 4599 - PURGE COUNT ADDED TO TRAIL.    *
003700      * 11/12/02  DMF  REQUEST 4821 - CONTROL CARD LAYOUT DOCUMENTED.*
003800      ****************************************************************
003900 
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-370.
004300       OBJECT-COMPUTER.  IBM-370.
004400       SPECIAL-NAMES.
004500           SYMBOLIC CHARACTERS asterisk IS 43.
004600 
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT HABITS   ASSIGN TO HABITS
005000                  ORGANIZATION IS LINE SEQUENTIAL
005100                  FILE STATUS  IS FS-HABITS.
005200 
005300           SELECT TRACKING ASSIGN TO TRACKING
005400                  ORGANIZATION IS LINE SEQUENTIAL
005500                  FILE STATUS  IS FS-TRACKING.
005600 
005700           SELECT REPORT   ASSIGN TO REPORT
005800                  ORGANIZATION IS LINE SEQUENTIAL
005900                  FILE STATUS  IS FS-REPORT.
006000 
006100       DATA DIVISION.
006200       FILE SECTION.
006300      ****************************************************************
006400      *  HABIT MASTER - READ ONLY HERE.  NEEDED TO CONFIRM THE       *
006500      *  COMPLETION'S HABIT EXISTS AND TO FETCH ITS CREATION DATE.   *
006600      ****************************************************************
006700       FD  HABITS
006800           DATA   RECORD   IS F-HABIT-REC
006900           LABEL  RECORD   IS STANDARD
007000           RECORD CONTAINS 151 CHARACTERS
007100           RECORDING MODE  IS F.
007200 
007300       01  F-HABIT-REC.
007400           03  F-HABIT-ID              PIC 9(05).
007500           03  F-HABIT-NAME            PIC X(25).
007600           03  F-HABIT-DESC            PIC X(100).
007700           03  F-HABIT-PERIOD          PIC X(06).
007800           03  F-HABIT-CREAT-DATE      PIC X(10).
007900           03  F-HABIT-CREAT-TIME      PIC X(05).
008000       01  F-HABIT-REC-KEY-VIEW REDEFINES F-HABIT-REC.
008100           03  F-HABIT-KEY-ID          PIC 9(05).
008200           03  F-HABIT-KEY-NAME        PIC X(25).
008300           03  FILLER                  PIC X(121).
008400 
008500      ****************************************************************
008600      *  COMPLETION RECORD - THE RECORD OF TRUTH FOR THIS PROGRAM.   *
008700      ****************************************************************
008800       FD  TRACKING
008900           DATA   RECORD   IS F-TRACK-REC
009000           LABEL  RECORD   IS STANDARD
009100           RECORD CONTAINS 40 CHARACTERS
009200           RECORDING MODE  IS F.
009300 
009400       01  F-TRACK-REC.
009500           03  F-TRACK-ID              PIC 9(05).
009600           03  F-TRACK-HABIT-NAME      PIC X(25).
009700           03  F-TRACK-COMPL-DATE      PIC X(10).
009800       01  F-TRACK-REC-KEY-VIEW REDEFINES F-TRACK-REC.
009900           03  F-TRACK-KEY-ID          PIC 9(05).
010000           03  F-TRACK-KEY-NAME        PIC X(25).
010100           03  F-TRACK-KEY-DATE        PIC X(10).
010200 
010300       FD  REPORT
010400           DATA   RECORD   IS F-REPORT-LINE
010500           LABEL  RECORD   IS STANDARD
010600           RECORD CONTAINS 132 CHARACTERS
010700           RECORDING MODE  IS F.
010800 
010900       01  F-REPORT-LINE               PIC X(132).
011000 
011100       WORKING-STORAGE SECTION.
011200       77  FS-HABITS                   PIC X(02) VALUE SPACES.
011300       77  FS-TRACKING                 PIC X(02) VALUE SPACES.
011400       77  FS-REPORT                   PIC X(02) VALUE SPACES.
011500 
011600       78  CTE-01                                VALUE 01.
011700 
011800      ****************************************************************
011900      *  CONTROL CARD - ONE TRACKING REQUEST PER BATCH STEP.         *
012000      *  LAYOUT (46 BYTES):                                          *
012100      *    01-06    ACTION          'ADD   ' OR 'PURGE '             *
012200      *    07-31    HABIT NAME                                       *
012300      *    32-41    COMPLETION DATE (ADD ONLY)                       *
012400      *    42-46    RESERVED FOR FUTURE USE                          *
012500      ****************************************************************
012600       01  WS-CONTROL-CARD.
012700           03  CC-ACTION               PIC X(06).
012800               88  CC-ACTION-ADD                 VALUE 'ADD   '.
012900               88  CC-ACTION-PURGE                VALUE 'PURGE '.
013000           03  CC-HABIT-NAME           PIC X(25).
013100           03  CC-COMPL-DATE           PIC X(10).
013200           03  FILLER                  PIC X(05).
013300       01  WS-CONTROL-CARD-ACTION-VIEW REDEFINES WS-CONTROL-CARD.
013400           03  WS-CCV-ACTION           PIC X(06).
013500           03  FILLER                  PIC X(40).
013600 
013700       01  WS-SWITCHES.
013800           03  WS-ACTION-OK             PIC X(01) VALUE 'Y'.
013900               88  SW-FIELDS-VALID                VALUE 'Y'.
014000               88  SW-FIELDS-INVALID              VALUE 'N'.
014100           03  WS-HABIT-FOUND-SW        PIC X(01) VALUE 'N'.
014200               88  SW-HABIT-FOUND                 VALUE 'Y'.
014300               88  SW-HABIT-NOT-FOUND              VALUE 'N'.
014400           03  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.
014500               88  SW-DUP-FOUND                    VALUE 'Y'.
014600               88  SW-DUP-NOT-FOUND                 VALUE 'N'.
014650           03  FILLER                   PIC X(03) VALUE SPACES.
014700 
015100      ****************************************************************
015200      *  IN-MEMORY HABIT TABLE - LOADED AT START OF RUN, READ ONLY,  *
015300      *  NEVER REWRITTEN BY THIS PROGRAM.                             *
015400      ****************************************************************
015500       01  WS-HABIT-COUNT               PIC S9(04) COMP VALUE ZERO.
015600       01  WS-HABIT-TABLE.
015700           03  WS-HABIT-ENTRY OCCURS 1 TO 2000 TIMES
015800                     DEPENDING ON WS-HABIT-COUNT
015900                     INDEXED BY IDX-HABIT.
016000               05  WS-HABIT-ID          PIC 9(05).
016100               05  WS-HABIT-NAME        PIC X(25).
016200               05  WS-HABIT-PERIOD      PIC X(06).
016300               05  WS-HABIT-CREAT-DATE  PIC X(10).
016400               05  WS-HABIT-CREAT-TIME  PIC X(05).
016500               05  FILLER               PIC X(01).
016600 
016700      ****************************************************************
016800      *  IN-MEMORY TRACKING TABLE - LOADED AT START OF RUN, REWRITTEN*
016900      *  IN FULL AT END OF RUN.                                       *
017000      ****************************************************************
017100       01  WS-TRACK-COUNT                PIC S9(05) COMP VALUE ZERO.
017200       01  WS-NEXT-TRACK-ID              PIC 9(05) VALUE ZERO.
017300       01  WS-TRACK-TABLE.
017400           03  WS-TRACK-ENTRY OCCURS 1 TO 50000 TIMES
017500                     DEPENDING ON WS-TRACK-COUNT
017600                     INDEXED BY IDX-TRACK.
017700               05  WS-TRACK-ID          PIC 9(05).
017800               05  WS-TRACK-HABIT-NAME  PIC X(25).
017900               05  WS-TRACK-COMPL-DATE  PIC X(10).
018000               05  WS-TRACK-MARK-DEL    PIC X(01) VALUE 'N'.
018100                   88  SW-TRACK-MARK-DEL           VALUE 'Y'.
018200 
018300       01  WS-STATISTICS.
018400           03  WS-PURGE-COUNT           PIC S9(06) COMP VALUE ZERO.
018500           03  WS-PURGE-COUNT-DISP      PIC 9(06) VALUE ZERO.
018600 
018700       01  WS-RPT-LINE.
018800           03  FILLER                  PIC X(10) VALUE 'TRKMAINT: '.
018900           03  WS-RPT-TEXT             PIC X(100) VALUE SPACES.
019000           03  FILLER                  PIC X(22) VALUE SPACES.
019100 
019200       PROCEDURE DIVISION.
019300       DECLARATIVES.
019400       HABITS-FILE-HANDLER SECTION.
019500           USE AFTER ERROR PROCEDURE ON HABITS.
019600       000010-HABITS-STATUS-CHECK.
019700           DISPLAY '*** TRKMAINT - I/O ERROR ON HABITS. STATUS='
019800                   FS-HABITS '. RUN TERMINATED.'
019900           MOVE 16                      TO RETURN-CODE
020000           STOP RUN.
020100       TRACKING-FILE-HANDLER SECTION.
020200           USE AFTER ERROR PROCEDURE ON TRACKING.
020300       000020-TRACKING-STATUS-CHECK.
020400           DISPLAY '*** TRKMAINT - I/O ERROR ON TRACKING. STATUS='
020500                   FS-TRACKING '. RUN TERMINATED.'
020600           MOVE 16                      TO RETURN-CODE
020700           STOP RUN.
020800       END DECLARATIVES.
020900 
021000       MAIN-PARAGRAPH.
021100           PERFORM 100000-BEGIN-INITIALIZE-RUN
021200              THRU 100000-END-INITIALIZE-RUN
021300 
021400           PERFORM 200000-BEGIN-PROCESS-REQUEST
021500              THRU 200000-END-PROCESS-REQUEST
021600 
021700           PERFORM 300000-BEGIN-TERMINATE-RUN
021800              THRU 300000-END-TERMINATE-RUN
021900 
022000           STOP RUN.
022100 
022200       100000-BEGIN-INITIALIZE-RUN.
022300           OPEN OUTPUT REPORT
022400 
022500           PERFORM 110000-BEGIN-LOAD-HABIT-TABLE
022600              THRU 110000-END-LOAD-HABIT-TABLE
022700 
022800           PERFORM 120000-BEGIN-LOAD-TRACKING-TABLE
022900              THRU 120000-END-LOAD-TRACKING-TABLE
023000 
023100           ACCEPT WS-CONTROL-CARD.
023200       100000-END-INITIALIZE-RUN.
023300           EXIT.
023400 
023500       110000-BEGIN-LOAD-HABIT-TABLE.
023600           MOVE ZERO                    TO WS-HABIT-COUNT
023700           MOVE SPACES                  TO FS-HABITS
023800           OPEN INPUT HABITS
023900 
024000           PERFORM 110100-BEGIN-READ-ONE-HABIT
024100              THRU 110100-END-READ-ONE-HABIT
024200             UNTIL FS-HABITS IS EQUAL TO '10'
024300 
024400           CLOSE HABITS.
024500       110000-END-LOAD-HABIT-TABLE.
024600           EXIT.
024700 
024800       110100-BEGIN-READ-ONE-HABIT.
024900           READ HABITS
025000               AT END
025100                   MOVE '10'            TO FS-HABITS
025200               NOT AT END
025300                   ADD CTE-01           TO WS-HABIT-COUNT
025400                   SET IDX-HABIT        TO WS-HABIT-COUNT
025500                   MOVE F-HABIT-ID      TO WS-HABIT-ID (IDX-HABIT)
025600                   MOVE F-HABIT-NAME    TO WS-HABIT-NAME (IDX-HABIT)
025700                   MOVE F-HABIT-PERIOD  TO WS-HABIT-PERIOD (IDX-HABIT)
025800                   MOVE F-HABIT-CREAT-DATE
025900                                        TO WS-HABIT-CREAT-DATE (IDX-HABIT)
026000                   MOVE F-HABIT-CREAT-TIME
026100                                        TO WS-HABIT-CREAT-TIME (IDX-HABIT)
026200           END-READ.
026300       110100-END-READ-ONE-HABIT.
026400           EXIT.
026500 
026600       120000-BEGIN-LOAD-TRACKING-TABLE.
026700           MOVE ZERO                    TO WS-TRACK-COUNT
026800           MOVE ZERO                    TO WS-NEXT-TRACK-ID
026900           MOVE SPACES                  TO FS-TRACKING
027000           OPEN INPUT TRACKING
027100 
027200           PERFORM 120100-BEGIN-READ-ONE-TRACKING
027300              THRU 120100-END-READ-ONE-TRACKING
027400             UNTIL FS-TRACKING IS EQUAL TO '10'
027500 
027600           CLOSE TRACKING.
027700       120000-END-LOAD-TRACKING-TABLE.
027800           EXIT.
027900 
028000       120100-BEGIN-READ-ONE-TRACKING.
028100           READ TRACKING
028200               AT END
028300                   MOVE '10'            TO FS-TRACKING
028400               NOT AT END
028500                   ADD CTE-01           TO WS-TRACK-COUNT
028600                   SET IDX-TRACK        TO WS-TRACK-COUNT
028700                   MOVE F-TRACK-ID      TO WS-TRACK-ID (IDX-TRACK)
028800                   MOVE F-TRACK-HABIT-NAME
028900                                        TO WS-TRACK-HABIT-NAME (IDX-TRACK)
029000                   MOVE F-TRACK-COMPL-DATE
029100                                        TO WS-TRACK-COMPL-DATE (IDX-TRACK)
029200                   IF F-TRACK-ID IS GREATER THAN WS-NEXT-TRACK-ID
029300                       MOVE F-TRACK-ID  TO WS-NEXT-TRACK-ID
029400                   END-IF
029500           END-READ.
029600       120100-END-READ-ONE-TRACKING.
029700           EXIT.
029800 
029900       200000-BEGIN-PROCESS-REQUEST.
030000           EVALUATE TRUE
030100               WHEN CC-ACTION-ADD
030200                   PERFORM 210000-BEGIN-VALIDATE-ADD-FIELDS
030300                      THRU 210000-END-VALIDATE-ADD-FIELDS
030400                   IF SW-FIELDS-VALID
030500                       PERFORM 221000-BEGIN-ADD-A-COMPLETION
030600                          THRU 221000-END-ADD-A-COMPLETION
030700                   ELSE
030800                       PERFORM 900000-BEGIN-WRITE-REPORT-LINE
030900                          THRU 900000-END-WRITE-REPORT-LINE
031000                   END-IF
031100               WHEN CC-ACTION-PURGE
031200                   PERFORM 222000-BEGIN-PURGE-A-HABIT
031300                      THRU 222000-END-PURGE-A-HABIT
031400               WHEN OTHER
031500                   MOVE 'CONTROL CARD ACTION NOT RECOGNIZED.'
031600                                        TO WS-RPT-TEXT
031700                   PERFORM 900000-BEGIN-WRITE-REPORT-LINE
031800                      THRU 900000-END-WRITE-REPORT-LINE
031900           END-EVALUATE.
032000       200000-END-PROCESS-REQUEST.
032100           EXIT.
032200 
032300      ****************************************************************
032400      *  210000 - FIELD EDITS FOR ADD.  THE HABIT MUST EXIST, THE    *
032500      *  COMPLETION DATE MUST NOT PRECEDE THE HABIT'S CREATION DATE  *
032600      *  (STRING COMPARE SUFFICES - YYYY-MM-DD SORTS LEXICALLY THE   *
032700      *  SAME AS CHRONOLOGICALLY), AND THE (HABIT,DATE) PAIR MUST    *
032800      *  NOT ALREADY BE ON FILE.                                     *
032900      ****************************************************************
033000       210000-BEGIN-VALIDATE-ADD-FIELDS.
033100           SET SW-FIELDS-VALID          TO TRUE
033200 
033300           PERFORM 210100-BEGIN-FIND-HABIT-BY-NAME
033400              THRU 210100-END-FIND-HABIT-BY-NAME
033500 
033600           IF SW-HABIT-NOT-FOUND
033700               MOVE 'HABIT NOT FOUND - COMPLETION REJECTED.'
033800                                        TO WS-RPT-TEXT
033900               SET SW-FIELDS-INVALID    TO TRUE
034000           END-IF
034100 
034200           IF SW-FIELDS-VALID
034300           AND CC-COMPL-DATE IS LESS THAN
034400               WS-HABIT-CREAT-DATE (IDX-HABIT)
034500               MOVE 'COMPLETION DATE BEFORE CREATION DATE - REJECTED.'
034600                                        TO WS-RPT-TEXT
034700               SET SW-FIELDS-INVALID    TO TRUE
034800           END-IF
034900 
035000           IF SW-FIELDS-VALID
035100               PERFORM 210200-BEGIN-CHECK-DUPLICATE
035200                  THRU 210200-END-CHECK-DUPLICATE
035300               IF SW-DUP-FOUND
035400                   MOVE 'DUPLICATE HABIT/DATE PAIR - REJECTED.'
035500                                        TO WS-RPT-TEXT
035600                   SET SW-FIELDS-INVALID TO TRUE
035700               END-IF
035800           END-IF.
035900       210000-END-VALIDATE-ADD-FIELDS.
036000           EXIT.
036100 
036200       210100-BEGIN-FIND-HABIT-BY-NAME.
036300           SET SW-HABIT-NOT-FOUND       TO TRUE
036400 
036500           IF WS-HABIT-COUNT IS GREATER THAN ZERO
036600               SET IDX-HABIT            TO CTE-01
036700               SEARCH WS-HABIT-ENTRY
036800                   AT END
036900                       SET SW-HABIT-NOT-FOUND TO TRUE
037000                   WHEN WS-HABIT-NAME (IDX-HABIT) IS EQUAL TO
037100                        CC-HABIT-NAME
037200                       SET SW-HABIT-FOUND TO TRUE
037300               END-SEARCH
037400           END-IF.
037500       210100-END-FIND-HABIT-BY-NAME.
037600           EXIT.
037700 
037800       210200-BEGIN-CHECK-DUPLICATE.
037900           SET SW-DUP-NOT-FOUND         TO TRUE
038000 
038100           IF WS-TRACK-COUNT IS GREATER THAN ZERO
038200               SET IDX-TRACK            TO CTE-01
038300               SEARCH WS-TRACK-ENTRY
038400                   AT END
038500                       SET SW-DUP-NOT-FOUND TO TRUE
038600                   WHEN WS-TRACK-HABIT-NAME (IDX-TRACK) IS EQUAL TO
038700                        CC-HABIT-NAME
038800                   AND  WS-TRACK-COMPL-DATE (IDX-TRACK) IS EQUAL TO
038900                        CC-COMPL-DATE
039000                       SET SW-DUP-FOUND TO TRUE
039100               END-SEARCH
039200           END-IF.
039300       210200-END-CHECK-DUPLICATE.
039400           EXIT.
039500 
039600       221000-BEGIN-ADD-A-COMPLETION.
039700           ADD CTE-01                   TO WS-TRACK-COUNT
039800           SET IDX-TRACK                TO WS-TRACK-COUNT
039900           ADD CTE-01                   TO WS-NEXT-TRACK-ID
040000 
040100           MOVE WS-NEXT-TRACK-ID        TO WS-TRACK-ID (IDX-TRACK)
040200           MOVE CC-HABIT-NAME           TO WS-TRACK-HABIT-NAME (IDX-TRACK)
040300           MOVE CC-COMPL-DATE           TO WS-TRACK-COMPL-DATE (IDX-TRACK)
040400           MOVE 'N'                     TO WS-TRACK-MARK-DEL (IDX-TRACK)
040500 
040600           MOVE 'COMPLETION ADDED FOR: '
040700                                        TO WS-RPT-TEXT
040800           MOVE CC-HABIT-NAME           TO WS-RPT-TEXT (24:25)
040900 
041000           PERFORM 900000-BEGIN-WRITE-REPORT-LINE
041100              THRU 900000-END-WRITE-REPORT-LINE.
041200       221000-END-ADD-A-COMPLETION.
041300           EXIT.
041400 
041500      ****************************************************************
041600      *  222000 - PURGE EVERY TRACKING RECORD FOR THE NAMED HABIT.   *
041700      *  NO HABIT-EXISTENCE CHECK IS MADE HERE SINCE A HABIT REMOVE  *
041800      *  OR PERIODICITY CHANGE MAY HAVE ALREADY DROPPED THE MASTER   *
041900      *  RECORD BY THE TIME THIS STEP RUNS.                          *
042000      ****************************************************************
042100       222000-BEGIN-PURGE-A-HABIT.
042200           MOVE ZERO                    TO WS-PURGE-COUNT
042300 
042400           PERFORM 222100-BEGIN-MARK-ONE-TRACKING-ENTRY
042500              VARYING IDX-TRACK FROM CTE-01 BY CTE-01
042600                UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT
042700 
042800           MOVE WS-PURGE-COUNT          TO WS-PURGE-COUNT-DISP
042900 
043000           MOVE 'COMPLETIONS PURGED FOR: '
043100                                        TO WS-RPT-TEXT
043200           MOVE CC-HABIT-NAME           TO WS-RPT-TEXT (26:25)
043300           MOVE WS-PURGE-COUNT-DISP     TO WS-RPT-TEXT (52:6)
043400 
043500           PERFORM 900000-BEGIN-WRITE-REPORT-LINE
043600              THRU 900000-END-WRITE-REPORT-LINE.
043700       222000-END-PURGE-A-HABIT.
043800           EXIT.
043900 
044000       222100-BEGIN-MARK-ONE-TRACKING-ENTRY.
044100           IF WS-TRACK-HABIT-NAME (IDX-TRACK) IS EQUAL TO
044200              CC-HABIT-NAME
044300               SET SW-TRACK-MARK-DEL (IDX-TRACK) TO TRUE
044400               ADD CTE-01                TO WS-PURGE-COUNT
044500           END-IF.
044600       222100-END-MARK-ONE-TRACKING-ENTRY.
044700           EXIT.
044800 
044900       300000-BEGIN-TERMINATE-RUN.
045000           PERFORM 320000-BEGIN-REWRITE-TRACKING-FILE
045100              THRU 320000-END-REWRITE-TRACKING-FILE
045200 
045300           CLOSE REPORT.
045400       300000-END-TERMINATE-RUN.
045500           EXIT.
045600 
045700      ****************************************************************
045800      *  320000 - REWRITE THE ENTIRE TRACKING FILE FROM THE IN-      *
045900      *  MEMORY TABLE, DROPPING ANY ENTRY MARKED FOR PURGE.          *
046000      ****************************************************************
046100       320000-BEGIN-REWRITE-TRACKING-FILE.
046200           MOVE SPACES                  TO FS-TRACKING
046300           OPEN OUTPUT TRACKING
046400 
046500           PERFORM 320100-BEGIN-WRITE-ONE-TRACKING
046600              VARYING IDX-TRACK FROM CTE-01 BY CTE-01
046700                UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT
046800 
046900           CLOSE TRACKING.
047000       320000-END-REWRITE-TRACKING-FILE.
047100           EXIT.
047200 
047300       320100-BEGIN-WRITE-ONE-TRACKING.
047400           IF NOT SW-TRACK-MARK-DEL (IDX-TRACK)
047500               MOVE WS-TRACK-ID (IDX-TRACK)         TO F-TRACK-ID
047600               MOVE WS-TRACK-HABIT-NAME (IDX-TRACK) TO F-TRACK-HABIT-NAME
047700               MOVE WS-TRACK-COMPL-DATE (IDX-TRACK) TO F-TRACK-COMPL-DATE
047800               WRITE F-TRACK-REC
047900           END-IF.
048000       320100-END-WRITE-ONE-TRACKING.
048100           EXIT.
048200 
048300       900000-BEGIN-WRITE-REPORT-LINE.
048400           MOVE WS-RPT-LINE             TO F-REPORT-LINE
048500           WRITE F-REPORT-LINE.
048600       900000-END-WRITE-REPORT-LINE.
048700           EXIT.
048800 
048900       END PROGRAM TRKMAINT.
