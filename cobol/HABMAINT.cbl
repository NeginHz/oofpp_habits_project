000100       IDENTIFICATION DIVISION.
000200      ****************************************************************
000300      *                                                              *
000400      *   PROGRAM    :  HABMAINT                                     *
000500      *   FUNCTION   :  HABIT MASTER FILE MAINTENANCE - ADD, MODIFY  *
000600      *                 AND REMOVE A HABIT RECORD ON THE HABITS      *
000700      *                 MASTER.  DRIVEN BY A SINGLE CONTROL CARD     *
000800      *                 READ FROM THE BATCH PARAMETER DECK.  A       *
000900      *                 PERIODICITY CHANGE OR A REMOVE CASCADES A    *
001000      *                 PURGE OF THE MATCHING TRACKING RECORDS.      *
001100      *                                                              *
001200      ****************************************************************
001300       PROGRAM-ID.    HABMAINT.
001400       AUTHOR.        J R HOLLOWAY.
001500       INSTALLATION.  CORPORATE SYSTEMS - BATCH DEVELOPMENT.
001600       DATE-WRITTEN.  04/14/86.
001700       DATE-COMPILED.
001800       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900      ****************************************************************
002000      *                     C H A N G E   L O G                      *
002100      ****************************************************************
002200      * 04/14/86  JRH  INITIAL VERSION. CARD-DRIVEN ADD/MODIFY/DELETE*
002300      * 09/02/86  JRH  ADDED DUPLICATE-NAME REJECTION ON ADD.        *
002400      * 02/18/87  JRH  PERIODICITY CHECK TIGHTENED TO DAILY/WEEKLY.  *
002500      * 07/30/88  TNK  MODIFY NOW PURGES TRACKING ON PERIOD CHANGE.  *
002600      * 11/03/89  TNK  ADDED CREATION TIME VALIDATION (HH:MM).       *
002700      * 05/21/90  TNK  LEAP YEAR CHECK CORRECTED FOR CENTURY YEARS.  *
002800      * 03/14/91  MWS  NAME LOWERCASED BEFORE UNIQUENESS TEST.       *
002900      * 08/09/92  MWS  DESCRIPTION BLANK CHECK ADDED ON ADD/MODIFY.  *
003000      * 01/11/93  MWS  REPORT TRAIL LINE WRITTEN FOR EVERY ACTION.   *
003100      * 06/27/94  RDP  TABLE SIZE RAISED - HABIT-MAX TO 2000 ENTRIES.*
003200      * 10/05/95  RDP  TRACKING NOW HELD IN MEMORY FOR FAST PURGE.   *
003300      * 04/02/96  RDP  REMOVE NOW CASCADES TO TRACKING FILE PURGE.   *
003400      * 12/19/97  CLB  ADDED FILE-STATUS DECLARATIVES FOR HABITS.    *
003500      * 09/08/98  CLB  Y2K - CENTURY WINDOW REMOVED, CCYY STORED.    *
003600      * 02/26/99  CLB  Y2K - VERIFIED DATE EDIT ACROSS CENTURY ROLL. *
003700      * 07/14/00  DMF  REQUEST 4471 - BLANK DESC NOW REJECTED.       *
003800      * 03/30/01  DMF  REQUEST 4598 - CARD MAY OVERRIDE CREATE DATE. *
003900      * 11/12/02  DMF  REQUEST 4820 - CONTROL CARD LAYOUT DOCUMENTED.*
004000      ****************************************************************
004100 
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-370.
004500       OBJECT-COMPUTER.  IBM-370.
004600       SPECIAL-NAMES.
004700           SYMBOLIC CHARACTERS asterisk IS 43.
004800 
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT HABITS   ASSIGN TO HABITS
005200                  ORGANIZATION IS LINE SEQUENTIAL
005300                  FILE STATUS  IS FS-HABITS.
005400 
005500           SELECT TRACKING ASSIGN TO TRACKING
005600                  ORGANIZATION IS LINE SEQUENTIAL
005700                  FILE STATUS  IS FS-TRACKING.
005800 
005900           SELECT REPORT   ASSIGN TO REPORT
006000                  ORGANIZATION IS LINE SEQUENTIAL
006100                  FILE STATUS  IS FS-REPORT.
006200 
006300       DATA DIVISION.
006400       FILE SECTION.
006500      ****************************************************************
006600      *  HABIT MASTER RECORD - ONE PER TRACKED HABIT.  THE RECORD    *
006700      *  WIDTH (151) IS THE INTERCHANGE CONTRACT FOR THE HABITS      *
006800      *  FILE; IT CARRIES NO FILLER OF ITS OWN BECAUSE EVERY BYTE    *
006900      *  IS ALREADY COMMITTED TO A NAMED FIELD.                      *
007000      ****************************************************************
007100       FD  HABITS
007200           DATA   RECORD   IS F-HABIT-REC
007300           LABEL  RECORD   IS STANDARD
007400           RECORD CONTAINS 151 CHARACTERS
007500           RECORDING MODE  IS F.
007600 
007700       01  F-HABIT-REC.
007800           03  F-HABIT-ID              PIC 9(05).
007900           03  F-HABIT-NAME            PIC X(25).
008000           03  F-HABIT-DESC            PIC X(100).
008100           03  F-HABIT-PERIOD          PIC X(06).
008200           03  F-HABIT-CREAT-DATE      PIC X(10).
008300           03  F-HABIT-CREAT-TIME      PIC X(05).
008400       01  F-HABIT-REC-KEY-VIEW REDEFINES F-HABIT-REC.
008500           03  F-HABIT-KEY-ID          PIC 9(05).
008600           03  F-HABIT-KEY-NAME        PIC X(25).
008700           03  FILLER                  PIC X(121).
008800 
008900      ****************************************************************
009000      *  COMPLETION (TRACKING) RECORD.  READ-WRITE HERE SINCE A      *
009100      *  PERIODICITY CHANGE OR A REMOVE MUST PURGE MATCHING ROWS.    *
009200      ****************************************************************
009300       FD  TRACKING
009400           DATA   RECORD   IS F-TRACK-REC
009500           LABEL  RECORD   IS STANDARD
009600           RECORD CONTAINS 40 CHARACTERS
009700           RECORDING MODE  IS F.
009800 
009900       01  F-TRACK-REC.
010000           03  F-TRACK-ID              PIC 9(05).
010100           03  F-TRACK-HABIT-NAME      PIC X(25).
010200           03  F-TRACK-COMPL-DATE      PIC X(10).
010300 
010400       FD  REPORT
010500           DATA   RECORD   IS F-REPORT-LINE
010600           LABEL  RECORD   IS STANDARD
010700           RECORD CONTAINS 132 CHARACTERS
010800           RECORDING MODE  IS F.
010900 
011000       01  F-REPORT-LINE               PIC X(132).
011100 
011200       WORKING-STORAGE SECTION.
011300       77  FS-HABITS                   PIC X(02) VALUE SPACES.
011400       77  FS-TRACKING                 PIC X(02) VALUE SPACES.
011500       77  FS-REPORT                   PIC X(02) VALUE SPACES.
011600 
011700       78  CTE-01                                VALUE 01.
011800       78  CTE-02                                VALUE 02.
011900       78  CTE-04                                VALUE 04.
012000       78  CTE-25                                VALUE 25.
012100       78  CTE-100                               VALUE 100.
012200       78  CTE-400                               VALUE 400.
012300 
012400      ****************************************************************
012500      *  CONTROL CARD - ONE MAINTENANCE REQUEST PER BATCH STEP.      *
012600      *  LAYOUT (156 BYTES):                                         *
012700      *    01-06    ACTION       'ADD   ','MODIFY' OR 'REMOVE'       *
012800      *    07-31    HABIT NAME                                       *
012900      *    32-131   DESCRIPTION            (ADD/MODIFY ONLY)         *
013000      *    132-137  PERIODICITY            (ADD/MODIFY ONLY)         *
013100      *    138-147  CREATION DATE OVERRIDE (ADD ONLY, BLANK=TODAY)   *
013200      *    148-152  CREATION TIME OVERRIDE (ADD ONLY, BLANK=NOW)     *
013300      *    153-156  RESERVED FOR FUTURE USE                          *
013400      ****************************************************************
013500       01  WS-CONTROL-CARD.
013600           03  CC-ACTION               PIC X(06).
013700               88  CC-ACTION-ADD                 VALUE 'ADD   '.
013800               88  CC-ACTION-MODIFY              VALUE 'MODIFY'.
013900               88  CC-ACTION-REMOVE               VALUE 'REMOVE'.
014000           03  CC-HABIT-NAME           PIC X(25).
014100           03  CC-HABIT-DESC           PIC X(100).
014200           03  CC-HABIT-PERIOD         PIC X(06).
014300           03  CC-CREAT-DATE           PIC X(10).
014400           03  CC-CREAT-TIME           PIC X(05).
014500           03  FILLER                  PIC X(04).
014600 
014700       01  WS-SWITCHES.
014800           03  WS-ACTION-OK             PIC X(01) VALUE 'Y'.
014900               88  SW-FIELDS-VALID                VALUE 'Y'.
015000               88  SW-FIELDS-INVALID              VALUE 'N'.
015100           03  WS-HABIT-FOUND-SW        PIC X(01) VALUE 'N'.
015200               88  SW-HABIT-FOUND                 VALUE 'Y'.
015300               88  SW-HABIT-NOT-FOUND              VALUE 'N'.
015400           03  WS-PERIOD-CHANGED-SW     PIC X(01) VALUE 'N'.
015500               88  SW-PERIOD-CHANGED               VALUE 'Y'.
015600           03  WS-DATE-OK-SW            PIC X(01) VALUE 'Y'.
015700               88  SW-DATE-OK                      VALUE 'Y'.
015800               88  SW-DATE-BAD                     VALUE 'N'.
015900           03  WS-TIME-OK-SW            PIC X(01) VALUE 'Y'.
016000               88  SW-TIME-OK                      VALUE 'Y'.
016100               88  SW-TIME-BAD                     VALUE 'N'.
016150           03  FILLER                   PIC X(03) VALUE SPACES.
016200 
016300       01  WS-WORK-FIELDS.
016400           03  WS-HABIT-NAME-WORK      PIC X(25) VALUE SPACES.
016500           03  WS-TRIM-LEN             PIC S9(04) COMP VALUE ZERO.
016600           03  WS-SCAN-SUB             PIC S9(04) COMP VALUE ZERO.
016700 
016800      ****************************************************************
016900      *  DATE / TIME VALIDATION WORK AREAS - ARITHMETIC LIFTED FROM  *
017000      *  THE SHOP'S VAL_DATE LEAP-YEAR AND MONTH-TABLE ROUTINES.     *
017100      *  EXERCISED ONLY WHEN THE CONTROL CARD OVERRIDES THE SYSTEM   *
017200      *  CLOCK FOR THE HABIT'S CREATION DATE/TIME.                   *
017300      ****************************************************************
017400       01  WS-DATE-VALIDATE.
017500           03  WS-DATE-STRING          PIC X(10) VALUE SPACES.
017600           03  WS-DATE-STRING-R REDEFINES WS-DATE-STRING.
017700               05  WS-VD-CCYY          PIC 9(04).
017800               05  FILLER              PIC X(01).
017900               05  WS-VD-MM            PIC 9(02).
018000               05  FILLER              PIC X(01).
018100               05  WS-VD-DD            PIC 9(02).
018200           03  WS-VD-QUOT-04           PIC 9(04) VALUE ZERO.
018300           03  WS-VD-RES-04            PIC 9(04) VALUE ZERO.
018400           03  WS-VD-QUOT-100          PIC 9(04) VALUE ZERO.
018500           03  WS-VD-RES-100           PIC 9(04) VALUE ZERO.
018600           03  WS-VD-QUOT-400          PIC 9(04) VALUE ZERO.
018700           03  WS-VD-RES-400           PIC 9(04) VALUE ZERO.
018800           03  WS-VD-LEAP-YEAR-SW      PIC X(01) VALUE 'N'.
018900               88  SW-VD-LEAP-YEAR                VALUE 'Y'.
019000           03  WS-VD-MONTH-DAYS        PIC 9(02) VALUE ZERO.
019100 
019200       01  WS-TIME-VALIDATE.
019300           03  WS-TIME-STRING          PIC X(05) VALUE SPACES.
019400           03  WS-TIME-STRING-R REDEFINES WS-TIME-STRING.
019500               05  WS-VT-HH            PIC 9(02).
019600               05  FILLER              PIC X(01).
019700               05  WS-VT-MM            PIC 9(02).
019800 
019900       01  WS-MONTH-DAYS-TABLE.
020000           03  FILLER                  PIC 9(02) VALUE 31.
020100           03  FILLER                  PIC 9(02) VALUE 28.
020200           03  FILLER                  PIC 9(02) VALUE 31.
020300           03  FILLER                  PIC 9(02) VALUE 30.
020400           03  FILLER                  PIC 9(02) VALUE 31.
020500           03  FILLER                  PIC 9(02) VALUE 30.
020600           03  FILLER                  PIC 9(02) VALUE 31.
020700           03  FILLER                  PIC 9(02) VALUE 31.
020800           03  FILLER                  PIC 9(02) VALUE 30.
020900           03  FILLER                  PIC 9(02) VALUE 31.
021000           03  FILLER                  PIC 9(02) VALUE 30.
021100           03  FILLER                  PIC 9(02) VALUE 31.
021200       01  WS-MONTH-DAYS-REDEF REDEFINES WS-MONTH-DAYS-TABLE.
021300           03  WS-MONTH-DAYS-ENTRY     PIC 9(02) OCCURS 12 TIMES.
021400 
021500      ****************************************************************
021600      *  IN-MEMORY HABIT AND TRACKING TABLES - BOTH MASTERS ARE      *
021700      *  LOADED HERE AT START OF RUN AND REWRITTEN IN FULL AT END    *
021800      *  OF RUN.  KEY LOOKUPS ARE DONE BY SEARCH, NOT BY RANDOM      *
021900      *  FILE ACCESS.                                                *
022000      ****************************************************************
022100       01  WS-HABIT-COUNT               PIC S9(04) COMP VALUE ZERO.
022200       01  WS-NEXT-HABIT-ID             PIC 9(05) VALUE ZERO.
022300       01  WS-HABIT-TABLE.
022400           03  WS-HABIT-ENTRY OCCURS 1 TO 2000 TIMES
022500                     DEPENDING ON WS-HABIT-COUNT
022600                     INDEXED BY IDX-HABIT.
022700               05  WS-HABIT-ID          PIC 9(05).
022800               05  WS-HABIT-NAME        PIC X(25).
022900               05  WS-HABIT-DESC        PIC X(100).
023000               05  WS-HABIT-PERIOD      PIC X(06).
023100               05  WS-HABIT-CREAT-DATE  PIC X(10).
023200               05  WS-HABIT-CREAT-TIME  PIC X(05).
023300               05  WS-HABIT-MARK-DEL    PIC X(01) VALUE 'N'.
023400                   88  SW-HABIT-MARK-DEL           VALUE 'Y'.
023500               05  FILLER               PIC X(01).
023600 
023700       01  WS-TRACK-COUNT                PIC S9(05) COMP VALUE ZERO.
023800       01  WS-TRACK-TABLE.
023900           03  WS-TRACK-ENTRY OCCURS 1 TO 50000 TIMES
024000                     DEPENDING ON WS-TRACK-COUNT
024100                     INDEXED BY IDX-TRACK.
024200               05  WS-TRACK-ID          PIC 9(05).
024300               05  WS-TRACK-HABIT-NAME  PIC X(25).
024400               05  WS-TRACK-COMPL-DATE  PIC X(10).
024500               05  WS-TRACK-MARK-DEL    PIC X(01) VALUE 'N'.
024600                   88  SW-TRACK-MARK-DEL           VALUE 'Y'.
024700 
024800       01  WS-STATISTICS.
024900           03  WS-READ-COUNT            PIC S9(06) COMP VALUE ZERO.
025000           03  WS-REWRITE-COUNT         PIC S9(06) COMP VALUE ZERO.
025100           03  WS-PURGE-COUNT           PIC S9(06) COMP VALUE ZERO.
025200 
025300       01  WS-RPT-LINE.
025400           03  FILLER                  PIC X(10) VALUE 'HABMAINT: '.
025500           03  WS-RPT-TEXT             PIC X(100) VALUE SPACES.
025600           03  FILLER                  PIC X(22) VALUE SPACES.
025700 
025800       PROCEDURE DIVISION.
025900       DECLARATIVES.
026000       HABITS-FILE-HANDLER SECTION.
026100           USE AFTER ERROR PROCEDURE ON HABITS.
026200       000010-HABITS-STATUS-CHECK.
026300           DISPLAY '*** HABMAINT - I/O ERROR ON HABITS. STATUS='
026400                   FS-HABITS '. RUN TERMINATED.'
026500           MOVE 16                      TO RETURN-CODE
026600           STOP RUN.
026700       TRACKING-FILE-HANDLER SECTION.
026800           USE AFTER ERROR PROCEDURE ON TRACKING.
026900       000020-TRACKING-STATUS-CHECK.
027000           DISPLAY '*** HABMAINT - I/O ERROR ON TRACKING. STATUS='
027100                   FS-TRACKING '. RUN TERMINATED.'
027200           MOVE 16                      TO RETURN-CODE
027300           STOP RUN.
027400       END DECLARATIVES.
027500 
027600       MAIN-PARAGRAPH.
027700           PERFORM 100000-BEGIN-INITIALIZE-RUN
027800              THRU 100000-END-INITIALIZE-RUN
027900 
028000           PERFORM 200000-BEGIN-PROCESS-REQUEST
028100              THRU 200000-END-PROCESS-REQUEST
028200 
028300           PERFORM 300000-BEGIN-TERMINATE-RUN
028400              THRU 300000-END-TERMINATE-RUN
028500 
028600           STOP RUN.
028700 
028800       100000-BEGIN-INITIALIZE-RUN.
028900           OPEN OUTPUT REPORT
029000 
029100           PERFORM 110000-BEGIN-LOAD-HABIT-TABLE
029200              THRU 110000-END-LOAD-HABIT-TABLE
029300 
029400           PERFORM 120000-BEGIN-LOAD-TRACKING-TABLE
029500              THRU 120000-END-LOAD-TRACKING-TABLE
029600 
029700           ACCEPT WS-CONTROL-CARD.
029800       100000-END-INITIALIZE-RUN.
029900           EXIT.
030000 
030100       110000-BEGIN-LOAD-HABIT-TABLE.
030200           MOVE ZERO                    TO WS-HABIT-COUNT
030300           MOVE ZERO                    TO WS-NEXT-HABIT-ID
030400           MOVE SPACES                  TO FS-HABITS
030500           OPEN INPUT HABITS
030600 
030700           PERFORM 110100-BEGIN-READ-ONE-HABIT
030800              THRU 110100-END-READ-ONE-HABIT
030900             UNTIL FS-HABITS IS EQUAL TO '10'
031000 
031100           CLOSE HABITS.
031200       110000-END-LOAD-HABIT-TABLE.
031300           EXIT.
031400 
031500       110100-BEGIN-READ-ONE-HABIT.
031600           READ HABITS
031700               AT END
031800                   MOVE '10'            TO FS-HABITS
031900               NOT AT END
032000                   ADD CTE-01           TO WS-HABIT-COUNT
032100                   ADD CTE-01           TO WS-READ-COUNT
032200                   SET IDX-HABIT        TO WS-HABIT-COUNT
032300                   MOVE F-HABIT-ID      TO WS-HABIT-ID (IDX-HABIT)
032400                   MOVE F-HABIT-NAME    TO WS-HABIT-NAME (IDX-HABIT)
032500                   MOVE F-HABIT-DESC    TO WS-HABIT-DESC (IDX-HABIT)
032600                   MOVE F-HABIT-PERIOD  TO WS-HABIT-PERIOD (IDX-HABIT)
032700                   MOVE F-HABIT-CREAT-DATE
032800                                        TO WS-HABIT-CREAT-DATE (IDX-HABIT)
032900                   MOVE F-HABIT-CREAT-TIME
033000                                        TO WS-HABIT-CREAT-TIME (IDX-HABIT)
033100                   IF F-HABIT-ID IS GREATER THAN WS-NEXT-HABIT-ID
033200                       MOVE F-HABIT-ID  TO WS-NEXT-HABIT-ID
033300                   END-IF
033400           END-READ.
033500       110100-END-READ-ONE-HABIT.
033600           EXIT.
033700 
033800       120000-BEGIN-LOAD-TRACKING-TABLE.
033900           MOVE ZERO                    TO WS-TRACK-COUNT
034000           MOVE SPACES                  TO FS-TRACKING
034100           OPEN INPUT TRACKING
034200 
034300           PERFORM 120100-BEGIN-READ-ONE-TRACKING
034400              THRU 120100-END-READ-ONE-TRACKING
034500             UNTIL FS-TRACKING IS EQUAL TO '10'
034600 
034700           CLOSE TRACKING.
034800       120000-END-LOAD-TRACKING-TABLE.
034900           EXIT.
035000 
035100       120100-BEGIN-READ-ONE-TRACKING.
035200           READ TRACKING
035300               AT END
035400                   MOVE '10'            TO FS-TRACKING
035500               NOT AT END
035600                   ADD CTE-01           TO WS-TRACK-COUNT
035700                   SET IDX-TRACK        TO WS-TRACK-COUNT
035800                   MOVE F-TRACK-ID      TO WS-TRACK-ID (IDX-TRACK)
035900                   MOVE F-TRACK-HABIT-NAME
036000                                        TO WS-TRACK-HABIT-NAME (IDX-TRACK)
036100                   MOVE F-TRACK-COMPL-DATE
036200                                        TO WS-TRACK-COMPL-DATE (IDX-TRACK)
036300           END-READ.
036400       120100-END-READ-ONE-TRACKING.
036500           EXIT.
036600 
036700       200000-BEGIN-PROCESS-REQUEST.
036800           EVALUATE TRUE
036900               WHEN CC-ACTION-ADD
037000                   PERFORM 210000-BEGIN-VALIDATE-ADD-FIELDS
037100                      THRU 210000-END-VALIDATE-ADD-FIELDS
037200                   IF SW-FIELDS-VALID
037300                       PERFORM 221000-BEGIN-ADD-A-HABIT
037400                          THRU 221000-END-ADD-A-HABIT
037500                   ELSE
037600                       PERFORM 900000-BEGIN-WRITE-REPORT-LINE
037700                          THRU 900000-END-WRITE-REPORT-LINE
037800                   END-IF
037900               WHEN CC-ACTION-MODIFY
038000                   PERFORM 211000-BEGIN-VALIDATE-MODIFY-FIELDS
038100                      THRU 211000-END-VALIDATE-MODIFY-FIELDS
038200                   IF SW-FIELDS-VALID
038300                       PERFORM 222000-BEGIN-MODIFY-A-HABIT
038400                          THRU 222000-END-MODIFY-A-HABIT
038500                   ELSE
038600                       PERFORM 900000-BEGIN-WRITE-REPORT-LINE
038700                          THRU 900000-END-WRITE-REPORT-LINE
038800                   END-IF
038900               WHEN CC-ACTION-REMOVE
039000                   PERFORM 223000-BEGIN-REMOVE-A-HABIT
039100                      THRU 223000-END-REMOVE-A-HABIT
039200               WHEN OTHER
039300                   MOVE 'CONTROL CARD ACTION NOT RECOGNIZED.'
039400                                        TO WS-RPT-TEXT
039500                   PERFORM 900000-BEGIN-WRITE-REPORT-LINE
039600                      THRU 900000-END-WRITE-REPORT-LINE
039700           END-EVALUATE.
039800       200000-END-PROCESS-REQUEST.
039900           EXIT.
040000 
040100      ****************************************************************
040200      *  210000 - FIELD EDITS FOR ADD.  NAME STRIPPED AND LOWERED,   *
040300      *  DESCRIPTION BLANK-CHECKED, PERIODICITY RESTRICTED TO        *
040400      *  DAILY/WEEKLY, AND - ONLY WHEN THE CARD OVERRIDES THE        *
040500      *  SYSTEM CLOCK - THE CALENDAR DATE AND CLOCK TIME ARE RUN     *
040600      *  THROUGH THE SAME ARITHMETIC VAL_DATE HAS ALWAYS USED.       *
040700      ****************************************************************
040800       210000-BEGIN-VALIDATE-ADD-FIELDS.
040900           SET SW-FIELDS-VALID          TO TRUE
041000 
041100           PERFORM 210100-BEGIN-TRIM-AND-LOWER-NAME
041200              THRU 210100-END-TRIM-AND-LOWER-NAME
041300 
041400           IF WS-TRIM-LEN IS EQUAL TO ZERO
041500               MOVE 'HABIT NAME BLANK - ADD REJECTED.'
041600                                        TO WS-RPT-TEXT
041700               SET SW-FIELDS-INVALID    TO TRUE
041800           END-IF
041900 
042000           IF SW-FIELDS-VALID
042100               PERFORM 210200-BEGIN-CHECK-NAME-UNIQUE
042200                  THRU 210200-END-CHECK-NAME-UNIQUE
042300               IF SW-HABIT-FOUND
042400                   MOVE 'HABIT NAME ALREADY EXISTS - ADD REJECTED.'
042500                                        TO WS-RPT-TEXT
042600                   SET SW-FIELDS-INVALID TO TRUE
042700               END-IF
042800           END-IF
042900 
043000           IF SW-FIELDS-VALID
043100           AND CC-HABIT-DESC IS EQUAL TO SPACES
043200               MOVE 'DESCRIPTION BLANK - ADD REJECTED.'
043300                                        TO WS-RPT-TEXT
043400               SET SW-FIELDS-INVALID    TO TRUE
043500           END-IF
043600 
043700           IF SW-FIELDS-VALID
043800           AND CC-HABIT-PERIOD IS NOT EQUAL TO 'DAILY '
043900           AND CC-HABIT-PERIOD IS NOT EQUAL TO 'WEEKLY'
044000               MOVE 'PERIODICITY MUST BE DAILY OR WEEKLY - REJECTED.'
044100                                        TO WS-RPT-TEXT
044200               SET SW-FIELDS-INVALID    TO TRUE
044300           END-IF
044400 
044500           IF SW-FIELDS-VALID
044600           AND CC-CREAT-DATE IS NOT EQUAL TO SPACES
044700               PERFORM 210300-BEGIN-VALIDATE-CREAT-DATE-TIME
044800                  THRU 210300-END-VALIDATE-CREAT-DATE-TIME
044900               IF SW-DATE-BAD OR SW-TIME-BAD
045000                   MOVE 'CREATION DATE OR TIME INVALID - ADD REJECTED.'
045100                                        TO WS-RPT-TEXT
045200                   SET SW-FIELDS-INVALID TO TRUE
045300               END-IF
045400           END-IF.
045500       210000-END-VALIDATE-ADD-FIELDS.
045600           EXIT.
045700 
045800       210100-BEGIN-TRIM-AND-LOWER-NAME.
045900           MOVE SPACES                  TO WS-HABIT-NAME-WORK
046000           MOVE CTE-25                  TO WS-SCAN-SUB
046100 
046200           PERFORM 210110-BEGIN-SCAN-BACK-ONE-CHAR
046300              THRU 210110-END-SCAN-BACK-ONE-CHAR
046400             UNTIL WS-SCAN-SUB IS LESS THAN CTE-01
046500                OR CC-HABIT-NAME (WS-SCAN-SUB:1) IS NOT EQUAL TO SPACE
046600 
046700           MOVE WS-SCAN-SUB             TO WS-TRIM-LEN
046800 
046900           IF WS-TRIM-LEN IS GREATER THAN ZERO
047000               MOVE CC-HABIT-NAME (1:WS-TRIM-LEN)
047100                                        TO WS-HABIT-NAME-WORK (1:WS-TRIM-LEN)
047200               INSPECT WS-HABIT-NAME-WORK (1:WS-TRIM-LEN) CONVERTING
047300                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047400                TO 'abcdefghijklmnopqrstuvwxyz'
047500           END-IF.
047600       210100-END-TRIM-AND-LOWER-NAME.
047700           EXIT.
047800 
047900       210110-BEGIN-SCAN-BACK-ONE-CHAR.
048000           SUBTRACT CTE-01              FROM WS-SCAN-SUB.
048100       210110-END-SCAN-BACK-ONE-CHAR.
048200           EXIT.
048300 
048400       210200-BEGIN-CHECK-NAME-UNIQUE.
048500           SET SW-HABIT-NOT-FOUND       TO TRUE
048600 
048700           IF WS-HABIT-COUNT IS GREATER THAN ZERO
048800               SET IDX-HABIT            TO CTE-01
048900               SEARCH WS-HABIT-ENTRY
049000                   AT END
049100                       SET SW-HABIT-NOT-FOUND TO TRUE
049200                   WHEN WS-HABIT-NAME (IDX-HABIT) IS EQUAL TO
049300                        WS-HABIT-NAME-WORK
049400                       SET SW-HABIT-FOUND TO TRUE
049500               END-SEARCH
049600           END-IF.
049700       210200-END-CHECK-NAME-UNIQUE.
049800           EXIT.
049900 
050000      ****************************************************************
050100      *  210300 - VALIDATE AN OVERRIDE CREATION DATE/TIME.  LEAP-    *
050200      *  YEAR TEST AND MONTH-DAY LIMIT ARE THE SAME DIVISION-BASED   *
050300      *  ARITHMETIC VAL_DATE HAS USED SINCE THE SHOP FIRST WROTE IT. *
050400      ****************************************************************
050500       210300-BEGIN-VALIDATE-CREAT-DATE-TIME.
050600           SET SW-DATE-OK               TO TRUE
050700           SET SW-TIME-OK               TO TRUE
050800           MOVE CC-CREAT-DATE           TO WS-DATE-STRING
050900           MOVE CC-CREAT-TIME           TO WS-TIME-STRING
051000 
051100           IF WS-VD-MM IS LESS THAN CTE-01 OR GREATER THAN 12
051200               SET SW-DATE-BAD          TO TRUE
051300           ELSE
051400               DIVIDE CTE-04  INTO WS-VD-CCYY
051500                   GIVING WS-VD-QUOT-04    REMAINDER WS-VD-RES-04
051600               DIVIDE 100     INTO WS-VD-CCYY
051700                   GIVING WS-VD-QUOT-100   REMAINDER WS-VD-RES-100
051800               DIVIDE CTE-400 INTO WS-VD-CCYY
051900                   GIVING WS-VD-QUOT-400   REMAINDER WS-VD-RES-400
052000 
052100               IF (WS-VD-RES-04  IS EQUAL TO ZERO
052200               AND WS-VD-RES-100 IS NOT EQUAL TO ZERO)
052300               OR  WS-VD-RES-400 IS EQUAL TO ZERO
052400                   SET SW-VD-LEAP-YEAR  TO TRUE
052500               ELSE
052600                   SET SW-VD-LEAP-YEAR  TO FALSE
052700               END-IF
052800 
052900               MOVE WS-MONTH-DAYS-ENTRY (WS-VD-MM) TO WS-VD-MONTH-DAYS
053000               IF WS-VD-MM IS EQUAL TO CTE-02 AND SW-VD-LEAP-YEAR
053100                   MOVE 29              TO WS-VD-MONTH-DAYS
053200               END-IF
053300 
053400               IF WS-VD-DD IS LESS THAN CTE-01
053500               OR WS-VD-DD IS GREATER THAN WS-VD-MONTH-DAYS
053600                   SET SW-DATE-BAD      TO TRUE
053700               END-IF
053800           END-IF
053900 
054000           IF WS-VT-HH IS GREATER THAN 23
054100           OR WS-VT-MM IS GREATER THAN 59
054200               SET SW-TIME-BAD          TO TRUE
054300           END-IF.
054400       210300-END-VALIDATE-CREAT-DATE-TIME.
054500           EXIT.
054600 
054700       211000-BEGIN-VALIDATE-MODIFY-FIELDS.
054800           SET SW-FIELDS-VALID          TO TRUE
054900 
055000           PERFORM 210100-BEGIN-TRIM-AND-LOWER-NAME
055100              THRU 210100-END-TRIM-AND-LOWER-NAME
055200 
055300           PERFORM 210200-BEGIN-CHECK-NAME-UNIQUE
055400              THRU 210200-END-CHECK-NAME-UNIQUE
055500 
055600           IF SW-HABIT-NOT-FOUND
055700               MOVE 'HABIT NOT FOUND - MODIFY REJECTED.'
055800                                        TO WS-RPT-TEXT
055900               SET SW-FIELDS-INVALID    TO TRUE
056000           END-IF
056100 
056200           IF SW-FIELDS-VALID
056300           AND CC-HABIT-DESC IS EQUAL TO SPACES
056400               MOVE 'DESCRIPTION BLANK - MODIFY REJECTED.'
056500                                        TO WS-RPT-TEXT
056600               SET SW-FIELDS-INVALID    TO TRUE
056700           END-IF
056800 
056900           IF SW-FIELDS-VALID
057000           AND CC-HABIT-PERIOD IS NOT EQUAL TO 'DAILY '
057100           AND CC-HABIT-PERIOD IS NOT EQUAL TO 'WEEKLY'
057200               MOVE 'PERIODICITY MUST BE DAILY OR WEEKLY - REJECTED.'
057300                                        TO WS-RPT-TEXT
057400               SET SW-FIELDS-INVALID    TO TRUE
057500           END-IF.
057600       211000-END-VALIDATE-MODIFY-FIELDS.
057700           EXIT.
057800 
057900       221000-BEGIN-ADD-A-HABIT.
058000           ADD CTE-01                   TO WS-HABIT-COUNT
058100           SET IDX-HABIT                TO WS-HABIT-COUNT
058200           ADD CTE-01                   TO WS-NEXT-HABIT-ID
058300 
058400           MOVE WS-NEXT-HABIT-ID        TO WS-HABIT-ID (IDX-HABIT)
058500           MOVE WS-HABIT-NAME-WORK      TO WS-HABIT-NAME (IDX-HABIT)
058600           MOVE CC-HABIT-DESC           TO WS-HABIT-DESC (IDX-HABIT)
058700           MOVE CC-HABIT-PERIOD         TO WS-HABIT-PERIOD (IDX-HABIT)
058800           MOVE 'N'                     TO WS-HABIT-MARK-DEL (IDX-HABIT)
058900 
059000           IF CC-CREAT-DATE IS EQUAL TO SPACES
059100               ACCEPT WS-DATE-STRING    FROM DATE YYYYMMDD
059200               ACCEPT WS-TIME-STRING    FROM TIME
059300           ELSE
059400               MOVE CC-CREAT-DATE       TO WS-DATE-STRING
059500               MOVE CC-CREAT-TIME       TO WS-TIME-STRING
059600           END-IF
059700 
059800           MOVE WS-DATE-STRING          TO WS-HABIT-CREAT-DATE (IDX-HABIT)
059900           MOVE WS-TIME-STRING (1:2)    TO WS-HABIT-CREAT-TIME (IDX-HABIT) (1:2)
060000           MOVE ':'                     TO WS-HABIT-CREAT-TIME (IDX-HABIT) (3:1)
060100           MOVE WS-TIME-STRING (3:2)    TO WS-HABIT-CREAT-TIME (IDX-HABIT) (4:2)
060200 
060300           MOVE 'HABIT ADDED: '         TO WS-RPT-TEXT
060400           MOVE WS-HABIT-NAME-WORK      TO WS-RPT-TEXT (14:25)
060500 
060600           PERFORM 900000-BEGIN-WRITE-REPORT-LINE
060700              THRU 900000-END-WRITE-REPORT-LINE.
060800       221000-END-ADD-A-HABIT.
060900           EXIT.
061000 
061100       222000-BEGIN-MODIFY-A-HABIT.
061200           MOVE CC-HABIT-DESC           TO WS-HABIT-DESC (IDX-HABIT)
061300           SET SW-PERIOD-CHANGED        TO FALSE
061400 
061500           IF CC-HABIT-PERIOD IS NOT EQUAL TO WS-HABIT-PERIOD (IDX-HABIT)
061600               SET SW-PERIOD-CHANGED    TO TRUE
061700           END-IF
061800 
061900           MOVE CC-HABIT-PERIOD         TO WS-HABIT-PERIOD (IDX-HABIT)
062000 
062100           IF SW-PERIOD-CHANGED
062200               MOVE WS-HABIT-NAME (IDX-HABIT) TO WS-HABIT-NAME-WORK
062300               PERFORM 230000-BEGIN-PURGE-TRACKING-FOR-HABIT
062400                  THRU 230000-END-PURGE-TRACKING-FOR-HABIT
062500               MOVE 'HABIT MODIFIED, PERIOD CHANGED, TRACKING PURGED: '
062600                                        TO WS-RPT-TEXT
062700               MOVE WS-HABIT-NAME (IDX-HABIT)
062800                                        TO WS-RPT-TEXT (51:25)
062900           ELSE
063000               MOVE 'HABIT MODIFIED: ' TO WS-RPT-TEXT
063100               MOVE WS-HABIT-NAME (IDX-HABIT)
063200                                        TO WS-RPT-TEXT (18:25)
063300           END-IF
063400 
063500           PERFORM 900000-BEGIN-WRITE-REPORT-LINE
063600              THRU 900000-END-WRITE-REPORT-LINE.
063700       222000-END-MODIFY-A-HABIT.
063800           EXIT.
063900 
064000       223000-BEGIN-REMOVE-A-HABIT.
064100           PERFORM 210100-BEGIN-TRIM-AND-LOWER-NAME
064200              THRU 210100-END-TRIM-AND-LOWER-NAME
064300 
064400           PERFORM 210200-BEGIN-CHECK-NAME-UNIQUE
064500              THRU 210200-END-CHECK-NAME-UNIQUE
064600 
064700           IF SW-HABIT-NOT-FOUND
064800               MOVE 'HABIT NOT FOUND - REMOVE REJECTED.'
064900                                        TO WS-RPT-TEXT
065000           ELSE
065100               SET SW-HABIT-MARK-DEL (IDX-HABIT) TO TRUE
065200 
065300               PERFORM 230000-BEGIN-PURGE-TRACKING-FOR-HABIT
065400                  THRU 230000-END-PURGE-TRACKING-FOR-HABIT
065500 
065600               MOVE 'HABIT REMOVED: '   TO WS-RPT-TEXT
065700               MOVE WS-HABIT-NAME-WORK  TO WS-RPT-TEXT (17:25)
065800           END-IF
065900 
066000           PERFORM 900000-BEGIN-WRITE-REPORT-LINE
066100              THRU 900000-END-WRITE-REPORT-LINE.
066200       223000-END-REMOVE-A-HABIT.
066300           EXIT.
066400 
066500      ****************************************************************
066600      *  230000 - MARK FOR DELETION EVERY TRACKING TABLE ENTRY       *
066700      *  BELONGING TO WS-HABIT-NAME-WORK.  THE ACTUAL FILE PURGE     *
066800      *  HAPPENS IN 320000 WHEN THE TRACKING FILE IS REWRITTEN.      *
066900      ****************************************************************
067000       230000-BEGIN-PURGE-TRACKING-FOR-HABIT.
067100           PERFORM 230100-BEGIN-MARK-ONE-TRACKING-ENTRY
067200              VARYING IDX-TRACK FROM CTE-01 BY CTE-01
067300                UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT.
067400       230000-END-PURGE-TRACKING-FOR-HABIT.
067500           EXIT.
067600 
067700       230100-BEGIN-MARK-ONE-TRACKING-ENTRY.
067800           IF WS-TRACK-HABIT-NAME (IDX-TRACK) IS EQUAL TO
067900              WS-HABIT-NAME-WORK
068000               SET SW-TRACK-MARK-DEL (IDX-TRACK) TO TRUE
068100               ADD CTE-01                TO WS-PURGE-COUNT
068200           END-IF.
068300       230100-END-MARK-ONE-TRACKING-ENTRY.
068400           EXIT.
068500 
068600       300000-BEGIN-TERMINATE-RUN.
068700           PERFORM 310000-BEGIN-REWRITE-HABIT-FILE
068800              THRU 310000-END-REWRITE-HABIT-FILE
068900 
069000           PERFORM 320000-BEGIN-REWRITE-TRACKING-FILE
069100              THRU 320000-END-REWRITE-TRACKING-FILE
069200 
069300           CLOSE REPORT.
069400       300000-END-TERMINATE-RUN.
069500           EXIT.
069600 
069700      ****************************************************************
069800      *  310000 - REWRITE THE ENTIRE HABITS FILE FROM THE IN-MEMORY  *
069900      *  TABLE, DROPPING ANY ENTRY MARKED FOR DELETION BY REMOVE.    *
070000      ****************************************************************
070100       310000-BEGIN-REWRITE-HABIT-FILE.
070200           MOVE SPACES                  TO FS-HABITS
070300           OPEN OUTPUT HABITS
070400 
070500           PERFORM 310100-BEGIN-WRITE-ONE-HABIT
070600              VARYING IDX-HABIT FROM CTE-01 BY CTE-01
070700                UNTIL IDX-HABIT IS GREATER THAN WS-HABIT-COUNT
070800 
070900           CLOSE HABITS.
071000       310000-END-REWRITE-HABIT-FILE.
071100           EXIT.
071200 
071300       310100-BEGIN-WRITE-ONE-HABIT.
071400           IF NOT SW-HABIT-MARK-DEL (IDX-HABIT)
071500               MOVE WS-HABIT-ID (IDX-HABIT)      TO F-HABIT-ID
071600               MOVE WS-HABIT-NAME (IDX-HABIT)    TO F-HABIT-NAME
071700               MOVE WS-HABIT-DESC (IDX-HABIT)    TO F-HABIT-DESC
071800               MOVE WS-HABIT-PERIOD (IDX-HABIT)  TO F-HABIT-PERIOD
071900               MOVE WS-HABIT-CREAT-DATE (IDX-HABIT)
072000                                                  TO F-HABIT-CREAT-DATE
072100               MOVE WS-HABIT-CREAT-TIME (IDX-HABIT)
072200                                                  TO F-HABIT-CREAT-TIME
072300               WRITE F-HABIT-REC
072400               ADD CTE-01                        TO WS-REWRITE-COUNT
072500           END-IF.
072600       310100-END-WRITE-ONE-HABIT.
072700           EXIT.
072800 
072900      ****************************************************************
073000      *  320000 - REWRITE THE ENTIRE TRACKING FILE FROM THE IN-      *
073100      *  MEMORY TABLE, DROPPING ANY ENTRY MARKED FOR PURGE BY A      *
073200      *  PERIODICITY CHANGE OR A HABIT REMOVAL.                      *
073300      ****************************************************************
073400       320000-BEGIN-REWRITE-TRACKING-FILE.
073500           MOVE SPACES                  TO FS-TRACKING
073600           OPEN OUTPUT TRACKING
073700 
073800           PERFORM 320100-BEGIN-WRITE-ONE-TRACKING
073900              VARYING IDX-TRACK FROM CTE-01 BY CTE-01
074000                UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT
074100 
074200           CLOSE TRACKING.
074300       320000-END-REWRITE-TRACKING-FILE.
074400           EXIT.
074500 
074600       320100-BEGIN-WRITE-ONE-TRACKING.
074700           IF NOT SW-TRACK-MARK-DEL (IDX-TRACK)
074800               MOVE WS-TRACK-ID (IDX-TRACK)         TO F-TRACK-ID
074900               MOVE WS-TRACK-HABIT-NAME (IDX-TRACK) TO F-TRACK-HABIT-NAME
075000               MOVE WS-TRACK-COMPL-DATE (IDX-TRACK) TO F-TRACK-COMPL-DATE
075100               WRITE F-TRACK-REC
075200           END-IF.
075300       320100-END-WRITE-ONE-TRACKING.
075400           EXIT.
075500 
075600       900000-BEGIN-WRITE-REPORT-LINE.
075700           MOVE WS-RPT-LINE             TO F-REPORT-LINE
075800           WRITE F-REPORT-LINE.
075900       900000-END-WRITE-REPORT-LINE.
076000           EXIT.
076100 
076200       END PROGRAM HABMAINT.
