000100       IDENTIFICATION DIVISION.
000200      ****************************************************************
000300      *                                                              *
000400      *   PROGRAM    :  STREAKRPT                                    *
000500      *   FUNCTION   :  STREAK ANALYTICS - COMPUTES, FOR A SINGLE    *
000600      *                 HABIT OR FOR EVERY HABIT ON FILE, THE        *
000700      *                 CURRENT AND LONGEST RUN OF CONSECUTIVE       *
000800      *                 COMPLETION PERIODS (DAYS FOR DAILY HABITS,   *
000900      *                 ISO CALENDAR WEEKS FOR WEEKLY HABITS) AND    *
001000      *                 RANKS ALL HABITS BY LONGEST STREAK.  DRIVEN  *
001100      *                 BY A SINGLE CONTROL CARD.                    *
001200      *                                                              *
001300      ****************************************************************
001400       PROGRAM-ID.    STREAKRPT.
001500       AUTHOR.        T N KOWALSKI.
001600       INSTALLATION.  CORPORATE SYSTEMS - BATCH DEVELOPMENT.
001700       DATE-WRITTEN.  02/10/87.
001800       DATE-COMPILED.
001900       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002000      ****************************************************************
002100      *                     C H A N G E   L O G                      *
002200      ****************************************************************
002300      * 02/10/87  TNK  INITIAL VERSION. DAILY STREAKS ONLY.          *
002400      * 08/03/87  TNK  ADDED WEEKLY PERIODICITY VIA ISO WEEK CALC.   *
002500      * 01/19/88  TNK  PERPETUAL-CALENDAR ARITHMETIC LIFTED FROM     *
002600      *                THE DATE VALIDATOR FOR DAY-COUNT DIFFERENCES. *
002700      * 07/30/88  MWS  ADDED ALL-HABIT LONGEST-STREAK RANKING.       *
002800      * 03/14/91  MWS  BUBBLE SORT ADDED FOR RANKING TABLE.          *
002900      * 08/09/92  MWS  TIE-AT-MAXIMUM SUMMARY LINES ADDED.           *
003000      * 06/27/94  RDP  TABLE SIZES RAISED FOR LARGER INSTALLATIONS.  *
003100      * 10/05/95  RDP  ISO YEAR-BOUNDARY CASE CORRECTED (LAST WEEK   *
003200      *                OF PRIOR YEAR INTO WEEK 1 OF NEXT YEAR).      *
003300      * 12/19/97  CLB  ADDED FILE-STATUS DECLARATIVES.               *
003400      * 09/08/98  CLB  Y2K - FOUR-DIGIT YEAR CARRIED THROUGH ALL     *
003500      *                JULIAN DAY NUMBER ARITHMETIC.                 *
003600      * 02/26/99  CLB  Y2K - VERIFIED STREAK CALC ACROSS CENTURY     *
003700      *                ROLL USING THE GREGORIAN LEAP-YEAR RULE.      *
003800      * 07/14/00  DMF  REQUEST 4473 - FAITHFUL QUIRK PRESERVED: THE  *
003900      *                WEEKLY-LONGEST CURRENT COUNTER IS NOT RESET   *
004000      *                WHEN CURRENT DOES NOT EXCEED MAX ON A BREAK.  *
004100      * 11/12/02  DMF  REQUEST 4822 - CONTROL CARD LAYOUT DOCUMENTED.*
004200      ****************************************************************
004300 
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.  IBM-370.
004700       OBJECT-COMPUTER.  IBM-370.
004800       SPECIAL-NAMES.
004900           SYMBOLIC CHARACTERS asterisk IS 43.
005000 
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT HABITS   ASSIGN TO HABITS
005400                  ORGANIZATION IS LINE SEQUENTIAL
005500                  FILE STATUS  IS FS-HABITS.
005600 
005700           SELECT TRACKING ASSIGN TO TRACKING
005800                  ORGANIZATION IS LINE SEQUENTIAL
005900                  FILE STATUS  IS FS-TRACKING.
006000 
006100           SELECT REPORT   ASSIGN TO REPORT
006200                  ORGANIZATION IS LINE SEQUENTIAL
006300                  FILE STATUS  IS FS-REPORT.
006400 
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  HABITS
006800           DATA   RECORD   IS F-HABIT-REC
006900           LABEL  RECORD   IS STANDARD
007000           RECORD CONTAINS 151 CHARACTERS
007100           RECORDING MODE  IS F.
007200 
007300       01  F-HABIT-REC.
007400           03  F-HABIT-ID              PIC 9(05).
007500           03  F-HABIT-NAME            PIC X(25).
007600           03  F-HABIT-DESC            PIC X(100).
007700           03  F-HABIT-PERIOD          PIC X(06).
007800           03  F-HABIT-CREAT-DATE      PIC X(10).
007900           03  F-HABIT-CREAT-TIME      PIC X(05).
008000       01  F-HABIT-REC-KEY-VIEW REDEFINES F-HABIT-REC.
008100           03  F-HABIT-KEY-ID          PIC 9(05).
008200           03  F-HABIT-KEY-NAME        PIC X(25).
008300           03  FILLER                  PIC X(121).
008400 
008500       FD  TRACKING
008600           DATA   RECORD   IS F-TRACK-REC
008700           LABEL  RECORD   IS STANDARD
008800           RECORD CONTAINS 40 CHARACTERS
008900           RECORDING MODE  IS F.
009000 
009100       01  F-TRACK-REC.
009200           03  F-TRACK-ID              PIC 9(05).
009300           03  F-TRACK-HABIT-NAME      PIC X(25).
009400           03  F-TRACK-COMPL-DATE      PIC X(10).
009500 
009600       FD  REPORT
009700           DATA   RECORD   IS F-REPORT-LINE
009800           LABEL  RECORD   IS STANDARD
009900           RECORD CONTAINS 132 CHARACTERS
010000           RECORDING MODE  IS F.
010100 
010200       01  F-REPORT-LINE               PIC X(132).
010300 
010400       WORKING-STORAGE SECTION.
010500       77  FS-HABITS                   PIC X(02) VALUE SPACES.
010600       77  FS-TRACKING                 PIC X(02) VALUE SPACES.
010700       77  FS-REPORT                   PIC X(02) VALUE SPACES.
010800 
010900       78  CTE-01                                VALUE 01.
011000       78  CTE-02                                VALUE 02.
011100       78  CTE-03                                VALUE 03.
011200       78  CTE-04                                VALUE 04.
011300       78  CTE-05                                VALUE 05.
011400       78  CTE-07                                VALUE 07.
011500       78  CTE-10                                VALUE 10.
011600 
011700      ****************************************************************
011800      *  CONTROL CARD - ONE ANALYTICS REQUEST PER BATCH STEP.        *
011900      *  LAYOUT (37 BYTES):                                          *
012000      *    01-07    REPORT TYPE   'SINGLE ' OR 'RANKING'             *
012100      *    08-32    HABIT NAME              (SINGLE ONLY)            *
012200      *    33-37    RESERVED FOR FUTURE USE                          *
012300      ****************************************************************
012400       01  WS-CONTROL-CARD.
012500           03  CC-REPORT-TYPE          PIC X(07).
012600               88  CC-TYPE-SINGLE                 VALUE 'SINGLE '.
012700               88  CC-TYPE-RANKING                VALUE 'RANKING'.
012800           03  CC-HABIT-NAME           PIC X(25).
012900           03  FILLER                  PIC X(05).
013000 
013100       01  WS-SWITCHES.
013200           03  WS-HABIT-FOUND-SW        PIC X(01) VALUE 'N'.
013300               88  SW-HABIT-FOUND                 VALUE 'Y'.
013400               88  SW-HABIT-NOT-FOUND              VALUE 'N'.
013500           03  WS-STREAK-STOP-SW        PIC X(01) VALUE 'N'.
013600               88  SW-STREAK-STOP                  VALUE 'Y'.
013700           03  FILLER                   PIC X(02) VALUE SPACES.
013800 
013900      ****************************************************************
014000      *  IN-MEMORY HABIT AND TRACKING TABLES, LOADED ONCE AT START   *
014100      *  OF RUN.  NEITHER FILE IS REWRITTEN BY THIS PROGRAM.         *
014200      ****************************************************************
014300       01  WS-HABIT-COUNT               PIC S9(04) COMP VALUE ZERO.
014400       01  WS-HABIT-TABLE.
014500           03  WS-HABIT-ENTRY OCCURS 1 TO 2000 TIMES
014600                     DEPENDING ON WS-HABIT-COUNT
014700                     INDEXED BY IDX-HABIT.
014800               05  WS-HABIT-ID          PIC 9(05).
014900               05  WS-HABIT-NAME        PIC X(25).
015000               05  WS-HABIT-PERIOD      PIC X(06).
015100               05  WS-HABIT-CREAT-DATE  PIC X(10).
015200               05  WS-HABIT-CREAT-TIME  PIC X(05).
015300               05  FILLER               PIC X(01).
015400 
015500       01  WS-TRACK-COUNT                PIC S9(05) COMP VALUE ZERO.
015600       01  WS-TRACK-TABLE.
015700           03  WS-TRACK-ENTRY OCCURS 1 TO 50000 TIMES
015800                     DEPENDING ON WS-TRACK-COUNT
015900                     INDEXED BY IDX-TRACK.
016000               05  WS-TRACK-ID          PIC 9(05).
016100               05  WS-TRACK-HABIT-NAME  PIC X(25).
016200               05  WS-TRACK-COMPL-DATE  PIC X(10).
016300 
016400      ****************************************************************
016500      *  PER-HABIT WORKING DATE LIST, REBUILT FOR EACH HABIT AS IT   *
016600      *  IS PROCESSED.  THE PARALLEL ISO ARRAYS ARE FILLED ONCE THE  *
016700      *  DATE LIST IS IN ASCENDING ORDER SO THE STREAK PARAGRAPHS    *
016800      *  NEVER RECOMPUTE AN ISO YEAR/WEEK PAIR TWICE.                *
016900      ****************************************************************
017000       01  WS-DL-COUNT                  PIC S9(05) COMP VALUE ZERO.
017100       01  WS-DATE-LIST.
017200           03  WS-DL-ENTRY OCCURS 1 TO 5000 TIMES
017300                     DEPENDING ON WS-DL-COUNT
017400                     INDEXED BY IDX-DL.
017500               05  WS-DL-DATE           PIC X(10).
017600               05  WS-DL-ISO-YEAR       PIC S9(04) COMP.
017700               05  WS-DL-ISO-WEEK       PIC S9(02) COMP.
017800       01  WS-DATE-LIST-WORK-AREA REDEFINES WS-DATE-LIST.
017900           03  WS-DLW-ENTRY OCCURS 1 TO 5000 TIMES
018000                     DEPENDING ON WS-DL-COUNT
018100                     INDEXED BY IDX-DLW.
018200               05  WS-DLW-BYTES         PIC X(14).
018300 
018400       01  WS-BS-AUX-ENTRY.
018500           03  WS-BS-AUX-DATE           PIC X(10).
018600           03  WS-BS-AUX-ISO-YEAR       PIC S9(04) COMP.
018700           03  WS-BS-AUX-ISO-WEEK       PIC S9(02) COMP.
018800       01  WS-BS-OUTER                  PIC S9(05) COMP VALUE ZERO.
018900       01  WS-BS-INNER                  PIC S9(05) COMP VALUE ZERO.
019000 
019100      ****************************************************************
019200      *  JULIAN DAY NUMBER / ISO WEEK ARITHMETIC.  ALL INTERMEDIATE  *
019300      *  DIVISIONS ARE ARRANGED TO STAY NON-NEGATIVE SO STRAIGHT     *
019400      *  COBOL DIVIDE TRUNCATION BEHAVES LIKE A MATHEMATICAL FLOOR.  *
019500      ****************************************************************
019600       01  WS-CALC-CCYY                 PIC 9(04) COMP VALUE ZERO.
019700       01  WS-CALC-MM                   PIC 9(02) COMP VALUE ZERO.
019800       01  WS-CALC-DD                   PIC 9(02) COMP VALUE ZERO.
019900       01  WS-CALC-JDN                  PIC S9(09) COMP VALUE ZERO.
020000       01  WS-CALC-A                    PIC S9(09) COMP VALUE ZERO.
020100       01  WS-CALC-Y                    PIC S9(09) COMP VALUE ZERO.
020200       01  WS-CALC-M                    PIC S9(09) COMP VALUE ZERO.
020300       01  WS-CALC-TERM1                PIC S9(09) COMP VALUE ZERO.
020400       01  WS-CALC-B                    PIC S9(09) COMP VALUE ZERO.
020500       01  WS-CALC-C                    PIC S9(09) COMP VALUE ZERO.
020600       01  WS-CALC-D                    PIC S9(09) COMP VALUE ZERO.
020700       01  WS-CALC-E                    PIC S9(09) COMP VALUE ZERO.
020800       01  WS-CALC-REM                  PIC S9(09) COMP VALUE ZERO.
020900       01  WS-CALC-Y4                   PIC S9(09) COMP VALUE ZERO.
021000       01  WS-CALC-Y100                 PIC S9(09) COMP VALUE ZERO.
021100       01  WS-CALC-Y400                 PIC S9(09) COMP VALUE ZERO.
021200       01  WS-CALC-AB4                  PIC S9(09) COMP VALUE ZERO.
021300       01  WS-CALC-CD4                  PIC S9(09) COMP VALUE ZERO.
021400       01  WS-CALC-M10                  PIC S9(09) COMP VALUE ZERO.
021500 
021600       01  WS-ISO-DOW                   PIC S9(04) COMP VALUE ZERO.
021700       01  WS-ISO-JDN-THURS             PIC S9(09) COMP VALUE ZERO.
021800       01  WS-ISO-JDN-JAN1              PIC S9(09) COMP VALUE ZERO.
021900       01  WS-ISO-YEAR-OUT              PIC S9(04) COMP VALUE ZERO.
022000       01  WS-ISO-WEEK-OUT              PIC S9(02) COMP VALUE ZERO.
022100       01  WS-LAST-ISO-WEEK-OF-YEAR     PIC S9(02) COMP VALUE ZERO.
022200 
022300       01  WS-CMP-OLDER-YEAR            PIC S9(04) COMP VALUE ZERO.
022400       01  WS-CMP-OLDER-WEEK            PIC S9(02) COMP VALUE ZERO.
022500       01  WS-CMP-NEWER-YEAR            PIC S9(04) COMP VALUE ZERO.
022600       01  WS-CMP-NEWER-WEEK            PIC S9(02) COMP VALUE ZERO.
022700       01  WS-CMP-RESULT                PIC S9(02) COMP VALUE ZERO.
022800           88  CMP-CONSECUTIVE                    VALUE 1.
022900           88  CMP-SAME-WEEK                      VALUE 2.
023000           88  CMP-STOP                           VALUE 3.
023100 
023200       01  WS-DATE-DIFF-DAYS            PIC S9(09) COMP VALUE ZERO.
023300 
023400      ****************************************************************
023500      *  STREAK ACCUMULATORS AND THE RANKING TABLE.                  *
023600      ****************************************************************
023700       01  WS-CURRENT-STREAK            PIC S9(05) COMP VALUE ZERO.
023800       01  WS-LONGEST-STREAK            PIC S9(05) COMP VALUE ZERO.
023900       01  WS-CURRENT-STREAK-DISP       PIC 9(05) VALUE ZERO.
024000       01  WS-LONGEST-STREAK-DISP       PIC 9(05) VALUE ZERO.
024100 
024200       01  WS-RANK-COUNT                PIC S9(04) COMP VALUE ZERO.
024300       01  WS-RANK-TABLE.
024400           03  WS-RANK-ENTRY OCCURS 1 TO 2000 TIMES
024500                     DEPENDING ON WS-RANK-COUNT
024600                     INDEXED BY IDX-RANK.
024700               05  WS-RSLT-HABIT        PIC X(25).
024800               05  WS-RSLT-COUNT        PIC 9(05).
024900       01  WS-RANK-TABLE-BYTES-VIEW REDEFINES WS-RANK-TABLE.
025000           03  WS-RTB-ENTRY OCCURS 1 TO 2000 TIMES
025100                     DEPENDING ON WS-RANK-COUNT
025200                     INDEXED BY IDX-RTB.
025300               05  WS-RTB-BYTES         PIC X(30).
025400       01  WS-RANK-AUX-BYTES            PIC X(30).
025500       01  WS-RANK-MAX-STREAK           PIC 9(05) VALUE ZERO.
025600 
025700       01  WS-RPT-HEADING-1.
025800           03  FILLER                  PIC X(25) VALUE 'HABIT NAME'.
025900           03  FILLER                  PIC X(05) VALUE SPACES.
026000           03  FILLER                  PIC X(19) VALUE 'LONGEST RUN STREAK'.
026100           03  FILLER                  PIC X(83) VALUE SPACES.
026200 
026300       01  WS-RPT-DETAIL-1.
026400           03  WS-RPT1-NAME            PIC X(25) VALUE SPACES.
026500           03  FILLER                  PIC X(05) VALUE SPACES.
026600           03  WS-RPT1-STREAK          PIC ZZZZ9.
026700           03  FILLER                  PIC X(97) VALUE SPACES.
026800 
026900       01  WS-RPT-LINE.
027000           03  WS-RPT-TEXT             PIC X(110) VALUE SPACES.
027100           03  FILLER                  PIC X(22) VALUE SPACES.
027200 
027300       PROCEDURE DIVISION.
027400       DECLARATIVES.
027500       HABITS-FILE-HANDLER SECTION.
027600           USE AFTER ERROR PROCEDURE ON HABITS.
027700       000010-HABITS-STATUS-CHECK.
027800           DISPLAY '*** STREAKRPT - I/O ERROR ON HABITS. STATUS='
027900                   FS-HABITS '. RUN TERMINATED.'
028000           MOVE 16                      TO RETURN-CODE
028100           STOP RUN.
028200       TRACKING-FILE-HANDLER SECTION.
028300           USE AFTER ERROR PROCEDURE ON TRACKING.
028400       000020-TRACKING-STATUS-CHECK.
028500           DISPLAY '*** STREAKRPT - I/O ERROR ON TRACKING. STATUS='
028600                   FS-TRACKING '. RUN TERMINATED.'
028700           MOVE 16                      TO RETURN-CODE
028800           STOP RUN.
028900       END DECLARATIVES.
029000 
029100       MAIN-PARAGRAPH.
029200           PERFORM 100000-BEGIN-INITIALIZE-RUN
029300              THRU 100000-END-INITIALIZE-RUN
029400 
029500           EVALUATE TRUE
029600               WHEN CC-TYPE-SINGLE
029700                   PERFORM 460000-BEGIN-PRINT-SINGLE-HABIT-LINES
029800                      THRU 460000-END-PRINT-SINGLE-HABIT-LINES
029900               WHEN CC-TYPE-RANKING
030000                   PERFORM 500000-BEGIN-BUILD-RANKING-TABLE
030100                      THRU 500000-END-BUILD-RANKING-TABLE
030200                   PERFORM 510000-BEGIN-SORT-RANKING-TABLE
030300                      THRU 510000-END-SORT-RANKING-TABLE
030400                   PERFORM 520000-BEGIN-PRINT-RANKING-REPORT
030500                      THRU 520000-END-PRINT-RANKING-REPORT
030600               WHEN OTHER
030700                   MOVE 'CONTROL CARD REPORT TYPE NOT RECOGNIZED.'
030800                                        TO WS-RPT-TEXT
030900                   PERFORM 900000-BEGIN-WRITE-REPORT-LINE
031000                      THRU 900000-END-WRITE-REPORT-LINE
031100           END-EVALUATE
031200 
031300           CLOSE REPORT
031400           STOP RUN.
031500 
031600       100000-BEGIN-INITIALIZE-RUN.
031700           OPEN OUTPUT REPORT
031800 
031900           PERFORM 110000-BEGIN-LOAD-HABIT-TABLE
032000              THRU 110000-END-LOAD-HABIT-TABLE
032100 
032200           PERFORM 120000-BEGIN-LOAD-TRACKING-TABLE
032300              THRU 120000-END-LOAD-TRACKING-TABLE
032400 
032500           ACCEPT WS-CONTROL-CARD.
032600       100000-END-INITIALIZE-RUN.
032700           EXIT.
032800 
032900       110000-BEGIN-LOAD-HABIT-TABLE.
033000           MOVE ZERO                    TO WS-HABIT-COUNT
033100           MOVE SPACES                  TO FS-HABITS
033200           OPEN INPUT HABITS
033300 
033400           PERFORM 110100-BEGIN-READ-ONE-HABIT
033500              THRU 110100-END-READ-ONE-HABIT
033600             UNTIL FS-HABITS IS EQUAL TO '10'
033700 
033800           CLOSE HABITS.
033900       110000-END-LOAD-HABIT-TABLE.
034000           EXIT.
034100 
034200       110100-BEGIN-READ-ONE-HABIT.
034300           READ HABITS
034400               AT END
034500                   MOVE '10'            TO FS-HABITS
034600               NOT AT END
034700                   ADD CTE-01           TO WS-HABIT-COUNT
034800                   SET IDX-HABIT        TO WS-HABIT-COUNT
034900                   MOVE F-HABIT-ID      TO WS-HABIT-ID (IDX-HABIT)
035000                   MOVE F-HABIT-NAME    TO WS-HABIT-NAME (IDX-HABIT)
035100                   MOVE F-HABIT-PERIOD  TO WS-HABIT-PERIOD (IDX-HABIT)
035200                   MOVE F-HABIT-CREAT-DATE
035300                                        TO WS-HABIT-CREAT-DATE (IDX-HABIT)
035400                   MOVE F-HABIT-CREAT-TIME
035500                                        TO WS-HABIT-CREAT-TIME (IDX-HABIT)
035600           END-READ.
035700       110100-END-READ-ONE-HABIT.
035800           EXIT.
035900 
036000       120000-BEGIN-LOAD-TRACKING-TABLE.
036100           MOVE ZERO                    TO WS-TRACK-COUNT
036200           MOVE SPACES                  TO FS-TRACKING
036300           OPEN INPUT TRACKING
036400 
036500           PERFORM 120100-BEGIN-READ-ONE-TRACKING
036600              THRU 120100-END-READ-ONE-TRACKING
036700             UNTIL FS-TRACKING IS EQUAL TO '10'
036800 
036900           CLOSE TRACKING.
037000       120000-END-LOAD-TRACKING-TABLE.
037100           EXIT.
037200 
037300       120100-BEGIN-READ-ONE-TRACKING.
037400           READ TRACKING
037500               AT END
037600                   MOVE '10'            TO FS-TRACKING
037700               NOT AT END
037800                   ADD CTE-01           TO WS-TRACK-COUNT
037900                   SET IDX-TRACK        TO WS-TRACK-COUNT
038000                   MOVE F-TRACK-ID      TO WS-TRACK-ID (IDX-TRACK)
038100                   MOVE F-TRACK-HABIT-NAME
038200                                        TO WS-TRACK-HABIT-NAME (IDX-TRACK)
038300                   MOVE F-TRACK-COMPL-DATE
038400                                        TO WS-TRACK-COMPL-DATE (IDX-TRACK)
038500           END-READ.
038600       120100-END-READ-ONE-TRACKING.
038700           EXIT.
038800 
038900      ****************************************************************
039000      *  200000 SERIES - GATHER EVERY COMPLETION DATE OF THE HABIT   *
039100      *  NAMED IN WS-GATHER-NAME INTO WS-DATE-LIST, THEN SORT IT     *
039200      *  ASCENDING AND FILL IN THE PARALLEL ISO YEAR/WEEK ARRAYS.    *
039300      ****************************************************************
039400       01  WS-GATHER-NAME                PIC X(25) VALUE SPACES.
039500 
039600       200000-BEGIN-GATHER-HABIT-DATES.
039700           MOVE ZERO                    TO WS-DL-COUNT
039800 
039900           PERFORM 200100-BEGIN-GATHER-ONE-DATE
040000              VARYING IDX-TRACK FROM CTE-01 BY CTE-01
040100                UNTIL IDX-TRACK IS GREATER THAN WS-TRACK-COUNT
040200 
040300           IF WS-DL-COUNT IS GREATER THAN CTE-01
040400               PERFORM 210000-BEGIN-SORT-DATE-LIST-ASCENDING
040500                  THRU 210000-END-SORT-DATE-LIST-ASCENDING
040600           END-IF
040700 
040800           PERFORM 220000-BEGIN-FILL-ISO-ARRAYS
040900              THRU 220000-END-FILL-ISO-ARRAYS.
041000       200000-END-GATHER-HABIT-DATES.
041100           EXIT.
041200 
041300       200100-BEGIN-GATHER-ONE-DATE.
041400           IF WS-TRACK-HABIT-NAME (IDX-TRACK) IS EQUAL TO WS-GATHER-NAME
041500               ADD CTE-01                TO WS-DL-COUNT
041600               SET IDX-DL                TO WS-DL-COUNT
041700               MOVE WS-TRACK-COMPL-DATE (IDX-TRACK) TO WS-DL-DATE (IDX-DL)
041800           END-IF.
041900       200100-END-GATHER-ONE-DATE.
042000           EXIT.
042100 
042200      ****************************************************************
042300      *  210000 - BUBBLE SORT THE DATE LIST ASCENDING.  THE WORK     *
042400      *  AREA REDEFINITION LETS A SINGLE MOVE EXCHANGE AN ENTIRE     *
042500      *  ENTRY (DATE PLUS ITS AS-YET-UNFILLED ISO FIELDS).           *
042600      ****************************************************************
042700       210000-BEGIN-SORT-DATE-LIST-ASCENDING.
042800           PERFORM 210100-BEGIN-ONE-OUTER-PASS
042900              VARYING WS-BS-OUTER FROM CTE-01 BY CTE-01
043000                UNTIL WS-BS-OUTER IS GREATER THAN WS-DL-COUNT.
043100       210000-END-SORT-DATE-LIST-ASCENDING.
043200           EXIT.
043300 
043400       210100-BEGIN-ONE-OUTER-PASS.
043500           PERFORM 210200-BEGIN-ONE-INNER-COMPARE
043600              VARYING WS-BS-INNER FROM CTE-01 BY CTE-01
043700                UNTIL WS-BS-INNER IS GREATER THAN WS-DL-COUNT - WS-BS-OUTER.
043800       210100-END-ONE-OUTER-PASS.
043900           EXIT.
044000 
044100       210200-BEGIN-ONE-INNER-COMPARE.
044200           SET IDX-DL                   TO WS-BS-INNER
044300           IF WS-DL-DATE (IDX-DL) IS GREATER THAN
044400              WS-DL-DATE (WS-BS-INNER + CTE-01)
044500               MOVE WS-DLW-BYTES (WS-BS-INNER) TO WS-BS-AUX-ENTRY
044600               MOVE WS-DLW-BYTES (WS-BS-INNER + CTE-01)
044700                                        TO WS-DLW-BYTES (WS-BS-INNER)
044800               MOVE WS-BS-AUX-ENTRY     TO WS-DLW-BYTES (WS-BS-INNER + CTE-01)
044900           END-IF.
045000       210200-END-ONE-INNER-COMPARE.
045100           EXIT.
045200 
045300      ****************************************************************
045400      *  220000 - ONCE THE LIST IS IN ASCENDING ORDER, COMPUTE THE   *
045500      *  ISO YEAR AND ISO WEEK OF EVERY ENTRY, ONE TIME ONLY.        *
045600      ****************************************************************
045700       220000-BEGIN-FILL-ISO-ARRAYS.
045800           PERFORM 220100-BEGIN-FILL-ONE-ISO-ENTRY
045900              VARYING IDX-DL FROM CTE-01 BY CTE-01
046000                UNTIL IDX-DL IS GREATER THAN WS-DL-COUNT.
046100       220000-END-FILL-ISO-ARRAYS.
046200           EXIT.
046300 
046400       220100-BEGIN-FILL-ONE-ISO-ENTRY.
046500           MOVE WS-DL-DATE (IDX-DL) (1:4)  TO WS-CALC-CCYY
046600           MOVE WS-DL-DATE (IDX-DL) (6:2)  TO WS-CALC-MM
046700           MOVE WS-DL-DATE (IDX-DL) (9:2)  TO WS-CALC-DD
046800 
046900           PERFORM 700000-BEGIN-COMPUTE-JDN-OF-DATE
047000              THRU 700000-END-COMPUTE-JDN-OF-DATE
047100 
047200           PERFORM 720000-BEGIN-COMPUTE-ISO-YEAR-WEEK
047300              THRU 720000-END-COMPUTE-ISO-YEAR-WEEK
047400 
047500           MOVE WS-ISO-YEAR-OUT         TO WS-DL-ISO-YEAR (IDX-DL)
047600           MOVE WS-ISO-WEEK-OUT         TO WS-DL-ISO-WEEK (IDX-DL).
047700       220100-END-FILL-ONE-ISO-ENTRY.
047800           EXIT.
047900 
048000      ****************************************************************
048100      *  300000 - DAILY STREAK, CURRENT.  ENTRY IS WS-DL-COUNT OF    *
048200      *  DATES ALREADY IN ASCENDING ORDER; THE SCAN RUNS NEWEST TO   *
048300      *  OLDEST FROM THE END OF THE TABLE BACKWARD.                  *
048400      ****************************************************************
048500       300000-BEGIN-DAILY-CURRENT-STREAK.
048600           MOVE CTE-01                  TO WS-CURRENT-STREAK
048700           SET SW-STREAK-STOP           TO FALSE
048800 
048900           IF WS-DL-COUNT IS GREATER THAN CTE-01
049000               PERFORM 300100-BEGIN-DAILY-CURRENT-STEP
049100                  VARYING IDX-DL FROM WS-DL-COUNT BY -1
049200                    UNTIL IDX-DL IS LESS THAN CTE-02
049300                       OR SW-STREAK-STOP
049400           END-IF.
049500       300000-END-DAILY-CURRENT-STREAK.
049600           EXIT.
049700 
049800       300100-BEGIN-DAILY-CURRENT-STEP.
049900           MOVE WS-DL-DATE (IDX-DL) (1:4)       TO WS-CALC-CCYY
050000           MOVE WS-DL-DATE (IDX-DL) (6:2)       TO WS-CALC-MM
050100           MOVE WS-DL-DATE (IDX-DL) (9:2)       TO WS-CALC-DD
050200           PERFORM 700000-BEGIN-COMPUTE-JDN-OF-DATE
050300              THRU 700000-END-COMPUTE-JDN-OF-DATE
050400           MOVE WS-CALC-JDN                     TO WS-DATE-DIFF-DAYS
050500 
050600           MOVE WS-DL-DATE (IDX-DL - CTE-01) (1:4) TO WS-CALC-CCYY
050700           MOVE WS-DL-DATE (IDX-DL - CTE-01) (6:2) TO WS-CALC-MM
050800           MOVE WS-DL-DATE (IDX-DL - CTE-01) (9:2) TO WS-CALC-DD
050900           PERFORM 700000-BEGIN-COMPUTE-JDN-OF-DATE
051000              THRU 700000-END-COMPUTE-JDN-OF-DATE
051100 
051200           SUBTRACT WS-CALC-JDN FROM WS-DATE-DIFF-DAYS
051300 
051400           IF WS-DATE-DIFF-DAYS IS EQUAL TO CTE-01
051500               ADD CTE-01                TO WS-CURRENT-STREAK
051600           ELSE
051700               SET SW-STREAK-STOP        TO TRUE
051800           END-IF.
051900       300100-END-DAILY-CURRENT-STEP.
052000           EXIT.
052100 
052200      ****************************************************************
052300      *  310000 - DAILY STREAK, LONGEST.  SCAN FORWARD THROUGH THE   *
052400      *  ASCENDING LIST.                                              *
052500      ****************************************************************
052600       310000-BEGIN-DAILY-LONGEST-STREAK.
052700           MOVE CTE-01                  TO WS-CURRENT-STREAK
052800           MOVE CTE-01                  TO WS-LONGEST-STREAK
052900 
053000           IF WS-DL-COUNT IS GREATER THAN CTE-01
053100               PERFORM 310100-BEGIN-DAILY-LONGEST-STEP
053200                  VARYING IDX-DL FROM CTE-02 BY CTE-01
053300                    UNTIL IDX-DL IS GREATER THAN WS-DL-COUNT
053400           END-IF
053500 
053600           IF WS-CURRENT-STREAK IS GREATER THAN WS-LONGEST-STREAK
053700               MOVE WS-CURRENT-STREAK    TO WS-LONGEST-STREAK
053800           END-IF.
053900       310000-END-DAILY-LONGEST-STREAK.
054000           EXIT.
054100 
054200       310100-BEGIN-DAILY-LONGEST-STEP.
054300           MOVE WS-DL-DATE (IDX-DL) (1:4)       TO WS-CALC-CCYY
054400           MOVE WS-DL-DATE (IDX-DL) (6:2)       TO WS-CALC-MM
054500           MOVE WS-DL-DATE (IDX-DL) (9:2)       TO WS-CALC-DD
054600           PERFORM 700000-BEGIN-COMPUTE-JDN-OF-DATE
054700              THRU 700000-END-COMPUTE-JDN-OF-DATE
054800           MOVE WS-CALC-JDN                     TO WS-DATE-DIFF-DAYS
054900 
055000           MOVE WS-DL-DATE (IDX-DL - CTE-01) (1:4) TO WS-CALC-CCYY
055100           MOVE WS-DL-DATE (IDX-DL - CTE-01) (6:2) TO WS-CALC-MM
055200           MOVE WS-DL-DATE (IDX-DL - CTE-01) (9:2) TO WS-CALC-DD
055300           PERFORM 700000-BEGIN-COMPUTE-JDN-OF-DATE
055400              THRU 700000-END-COMPUTE-JDN-OF-DATE
055500 
055600           COMPUTE WS-DATE-DIFF-DAYS = WS-DATE-DIFF-DAYS - WS-CALC-JDN
055700 
055800           IF WS-DATE-DIFF-DAYS IS EQUAL TO CTE-01
055900               ADD CTE-01                TO WS-CURRENT-STREAK
056000           ELSE
056100               IF WS-CURRENT-STREAK IS GREATER THAN WS-LONGEST-STREAK
056200                   MOVE WS-CURRENT-STREAK TO WS-LONGEST-STREAK
056300               END-IF
056400               MOVE CTE-01                TO WS-CURRENT-STREAK
056500           END-IF.
056600       310100-END-DAILY-LONGEST-STEP.
056700           EXIT.
056800 
056900      ****************************************************************
057000      *  320000 - WEEKLY STREAK, CURRENT.  SCAN NEWEST TO OLDEST     *
057100      *  USING THE PRE-FILLED ISO YEAR/WEEK ARRAYS.                  *
057200      ****************************************************************
057300       320000-BEGIN-WEEKLY-CURRENT-STREAK.
057400           MOVE CTE-01                  TO WS-CURRENT-STREAK
057500           SET SW-STREAK-STOP           TO FALSE
057600 
057700           IF WS-DL-COUNT IS GREATER THAN CTE-01
057800               PERFORM 320100-BEGIN-WEEKLY-CURRENT-STEP
057900                  VARYING IDX-DL FROM WS-DL-COUNT BY -1
058000                    UNTIL IDX-DL IS LESS THAN CTE-02
058100                       OR SW-STREAK-STOP
058200           END-IF.
058300       320000-END-WEEKLY-CURRENT-STREAK.
058400           EXIT.
058500 
058600       320100-BEGIN-WEEKLY-CURRENT-STEP.
058700           MOVE WS-DL-ISO-YEAR (IDX-DL - CTE-01) TO WS-CMP-OLDER-YEAR
058800           MOVE WS-DL-ISO-WEEK (IDX-DL - CTE-01) TO WS-CMP-OLDER-WEEK
058900           MOVE WS-DL-ISO-YEAR (IDX-DL)          TO WS-CMP-NEWER-YEAR
059000           MOVE WS-DL-ISO-WEEK (IDX-DL)          TO WS-CMP-NEWER-WEEK
059100 
059200           PERFORM 740000-BEGIN-COMPARE-ADJACENT-WEEKS
059300              THRU 740000-END-COMPARE-ADJACENT-WEEKS
059400 
059500           EVALUATE TRUE
059600               WHEN CMP-CONSECUTIVE
059700                   ADD CTE-01            TO WS-CURRENT-STREAK
059800               WHEN CMP-SAME-WEEK
059900                   CONTINUE
060000               WHEN OTHER
060100                   SET SW-STREAK-STOP    TO TRUE
060200           END-EVALUATE.
060300       320100-END-WEEKLY-CURRENT-STEP.
060400           EXIT.
060500 
060600      ****************************************************************
060700      *  330000 - WEEKLY STREAK, LONGEST.  THE FAITHFUL QUIRK: WHEN  *
060800      *  A BREAK IS SEEN BUT CURRENT DOES NOT EXCEED MAX, CURRENT IS *
060900      *  DELIBERATELY LEFT UNCHANGED RATHER THAN RESET TO ONE.       *
061000      ****************************************************************
061100       330000-BEGIN-WEEKLY-LONGEST-STREAK.
061200           MOVE CTE-01                  TO WS-CURRENT-STREAK
061300           MOVE CTE-01                  TO WS-LONGEST-STREAK
061400 
061500           IF WS-DL-COUNT IS GREATER THAN CTE-01
061600               PERFORM 330100-BEGIN-WEEKLY-LONGEST-STEP
061700                  VARYING IDX-DL FROM CTE-02 BY CTE-01
061800                    UNTIL IDX-DL IS GREATER THAN WS-DL-COUNT
061900           END-IF
062000 
062100           IF WS-CURRENT-STREAK IS GREATER THAN WS-LONGEST-STREAK
062200               MOVE WS-CURRENT-STREAK    TO WS-LONGEST-STREAK
062300           END-IF.
062400       330000-END-WEEKLY-LONGEST-STREAK.
062500           EXIT.
062600 
062700       330100-BEGIN-WEEKLY-LONGEST-STEP.
062800           MOVE WS-DL-ISO-YEAR (IDX-DL - CTE-01) TO WS-CMP-OLDER-YEAR
062900           MOVE WS-DL-ISO-WEEK (IDX-DL - CTE-01) TO WS-CMP-OLDER-WEEK
063000           MOVE WS-DL-ISO-YEAR (IDX-DL)          TO WS-CMP-NEWER-YEAR
063100           MOVE WS-DL-ISO-WEEK (IDX-DL)          TO WS-CMP-NEWER-WEEK
063200 
063300           PERFORM 740000-BEGIN-COMPARE-ADJACENT-WEEKS
063400              THRU 740000-END-COMPARE-ADJACENT-WEEKS
063500 
063600           EVALUATE TRUE
063700               WHEN CMP-CONSECUTIVE
063800                   ADD CTE-01            TO WS-CURRENT-STREAK
063900               WHEN CMP-SAME-WEEK
064000                   CONTINUE
064100               WHEN OTHER
064200                   IF WS-CURRENT-STREAK IS GREATER THAN WS-LONGEST-STREAK
064300                       MOVE WS-CURRENT-STREAK TO WS-LONGEST-STREAK
064400                       MOVE CTE-01            TO WS-CURRENT-STREAK
064500                   END-IF
064600           END-EVALUATE.
064700       330100-END-WEEKLY-LONGEST-STEP.
064800           EXIT.
064900 
065000      ****************************************************************
065100      *  400000 - DRIVE THE FOUR STREAK PARAGRAPHS ABOVE FOR THE     *
065200      *  HABIT CURRENTLY IN WS-GATHER-NAME, ACCORDING TO ITS         *
065300      *  PERIODICITY.  RESULT LEFT IN WS-CURRENT-STREAK / -LONGEST.  *
065400      ****************************************************************
065500       400000-BEGIN-COMPUTE-HABIT-STREAKS.
065600           IF WS-DL-COUNT IS EQUAL TO ZERO
065700               MOVE ZERO                 TO WS-CURRENT-STREAK
065800               MOVE ZERO                 TO WS-LONGEST-STREAK
065900           ELSE
066000               IF WS-HABIT-PERIOD (IDX-HABIT) IS EQUAL TO 'DAILY '
066100                   PERFORM 300000-BEGIN-DAILY-CURRENT-STREAK
066200                      THRU 300000-END-DAILY-CURRENT-STREAK
066300                   PERFORM 310000-BEGIN-DAILY-LONGEST-STREAK
066400                      THRU 310000-END-DAILY-LONGEST-STREAK
066500               ELSE
066600                   PERFORM 320000-BEGIN-WEEKLY-CURRENT-STREAK
066700                      THRU 320000-END-WEEKLY-CURRENT-STREAK
066800                   PERFORM 330000-BEGIN-WEEKLY-LONGEST-STREAK
066900                      THRU 330000-END-WEEKLY-LONGEST-STREAK
067000               END-IF
067100           END-IF.
067200       400000-END-COMPUTE-HABIT-STREAKS.
067300           EXIT.
067400 
067500      ****************************************************************
067600      *  460000 - SINGLE-HABIT ANALYTICS LINES.                       *
067700      ****************************************************************
067800       460000-BEGIN-PRINT-SINGLE-HABIT-LINES.
067900           SET SW-HABIT-NOT-FOUND       TO TRUE
068000           IF WS-HABIT-COUNT IS GREATER THAN ZERO
068100               SET IDX-HABIT            TO CTE-01
068200               SEARCH WS-HABIT-ENTRY
068300                   AT END
068400                       SET SW-HABIT-NOT-FOUND TO TRUE
068500                   WHEN WS-HABIT-NAME (IDX-HABIT) IS EQUAL TO
068600                        CC-HABIT-NAME
068700                       SET SW-HABIT-FOUND TO TRUE
068800               END-SEARCH
068900           END-IF
069000 
069100           IF SW-HABIT-NOT-FOUND
069200               MOVE 'HABIT NOT FOUND.'   TO WS-RPT-TEXT
069300               PERFORM 900000-BEGIN-WRITE-REPORT-LINE
069400                  THRU 900000-END-WRITE-REPORT-LINE
069500           ELSE
069600               MOVE CC-HABIT-NAME        TO WS-GATHER-NAME
069700               PERFORM 200000-BEGIN-GATHER-HABIT-DATES
069800                  THRU 200000-END-GATHER-HABIT-DATES
069900               PERFORM 400000-BEGIN-COMPUTE-HABIT-STREAKS
070000                  THRU 400000-END-COMPUTE-HABIT-STREAKS
070100 
070200               MOVE WS-CURRENT-STREAK    TO WS-CURRENT-STREAK-DISP
070300               MOVE WS-LONGEST-STREAK    TO WS-LONGEST-STREAK-DISP
070400 
070500               MOVE SPACES               TO WS-RPT-TEXT
070600               STRING 'CURRENT STREAK FOR ' DELIMITED BY SIZE
070700                      CC-HABIT-NAME      DELIMITED BY SIZE
070800                      ' IS '             DELIMITED BY SIZE
070900                      WS-CURRENT-STREAK-DISP DELIMITED BY SIZE
071000                   INTO WS-RPT-TEXT
071100               PERFORM 900000-BEGIN-WRITE-REPORT-LINE
071200                  THRU 900000-END-WRITE-REPORT-LINE
071300 
071400               MOVE SPACES               TO WS-RPT-TEXT
071500               STRING 'LONGEST STREAK FOR ' DELIMITED BY SIZE
071600                      CC-HABIT-NAME      DELIMITED BY SIZE
071700                      ' IS '             DELIMITED BY SIZE
071800                      WS-LONGEST-STREAK-DISP DELIMITED BY SIZE
071900                   INTO WS-RPT-TEXT
072000               PERFORM 900000-BEGIN-WRITE-REPORT-LINE
072100                  THRU 900000-END-WRITE-REPORT-LINE
072200           END-IF.
072300       460000-END-PRINT-SINGLE-HABIT-LINES.
072400           EXIT.
072500 
072600      ****************************************************************
072700      *  500000 - BUILD THE ALL-HABIT RANKING TABLE, ONE LONGEST     *
072800      *  STREAK PER HABIT MASTER ENTRY.                               *
072900      ****************************************************************
073000       500000-BEGIN-BUILD-RANKING-TABLE.
073100           MOVE ZERO                    TO WS-RANK-COUNT
073200 
073300           PERFORM 500100-BEGIN-RANK-ONE-HABIT
073400              VARYING IDX-HABIT FROM CTE-01 BY CTE-01
073500                UNTIL IDX-HABIT IS GREATER THAN WS-HABIT-COUNT.
073600       500000-END-BUILD-RANKING-TABLE.
073700           EXIT.
073800 
073900       500100-BEGIN-RANK-ONE-HABIT.
074000           MOVE WS-HABIT-NAME (IDX-HABIT) TO WS-GATHER-NAME
074100           PERFORM 200000-BEGIN-GATHER-HABIT-DATES
074200              THRU 200000-END-GATHER-HABIT-DATES
074300           PERFORM 400000-BEGIN-COMPUTE-HABIT-STREAKS
074400              THRU 400000-END-COMPUTE-HABIT-STREAKS
074500 
074600           ADD CTE-01                    TO WS-RANK-COUNT
074700           SET IDX-RANK                  TO WS-RANK-COUNT
074800           MOVE WS-HABIT-NAME (IDX-HABIT) TO WS-RSLT-HABIT (IDX-RANK)
074900           MOVE WS-LONGEST-STREAK         TO WS-RSLT-COUNT (IDX-RANK).
075000       500100-END-RANK-ONE-HABIT.
075100           EXIT.
075200 
075300      ****************************************************************
075400      *  510000 - BUBBLE SORT THE RANKING TABLE DESCENDING BY        *
075500      *  STREAK LENGTH.                                               *
075600      ****************************************************************
075700       510000-BEGIN-SORT-RANKING-TABLE.
075800           PERFORM 510100-BEGIN-ONE-OUTER-PASS
075900              VARYING WS-BS-OUTER FROM CTE-01 BY CTE-01
076000                UNTIL WS-BS-OUTER IS GREATER THAN WS-RANK-COUNT.
076100       510000-END-SORT-RANKING-TABLE.
076200           EXIT.
076300 
076400       510100-BEGIN-ONE-OUTER-PASS.
076500           PERFORM 510200-BEGIN-ONE-INNER-COMPARE
076600              VARYING WS-BS-INNER FROM CTE-01 BY CTE-01
076700                UNTIL WS-BS-INNER IS GREATER THAN
076800                      WS-RANK-COUNT - WS-BS-OUTER.
076900       510100-END-ONE-OUTER-PASS.
077000           EXIT.
077100 
077200       510200-BEGIN-ONE-INNER-COMPARE.
077300           IF WS-RSLT-COUNT (WS-BS-INNER) IS LESS THAN
077400              WS-RSLT-COUNT (WS-BS-INNER + CTE-01)
077500               MOVE WS-RTB-BYTES (WS-BS-INNER) TO WS-RANK-AUX-BYTES
077600               MOVE WS-RTB-BYTES (WS-BS-INNER + CTE-01)
077700                                        TO WS-RTB-BYTES (WS-BS-INNER)
077800               MOVE WS-RANK-AUX-BYTES   TO WS-RTB-BYTES (WS-BS-INNER + CTE-01)
077900           END-IF.
078000       510200-END-ONE-INNER-COMPARE.
078100           EXIT.
078200 
078300      ****************************************************************
078400      *  520000 - PRINT THE RANKING TABLE, THEN A SUMMARY LINE FOR    *
078500      *  EVERY HABIT TIED AT THE MAXIMUM STREAK (ELEMENT ONE AFTER    *
078600      *  THE DESCENDING SORT).                                        *
078700      ****************************************************************
078800       520000-BEGIN-PRINT-RANKING-REPORT.
078900           MOVE WS-RPT-HEADING-1         TO F-REPORT-LINE
079000           WRITE F-REPORT-LINE
079100 
079200           PERFORM 520100-BEGIN-PRINT-ONE-RANK-LINE
079300              VARYING IDX-RANK FROM CTE-01 BY CTE-01
079400                UNTIL IDX-RANK IS GREATER THAN WS-RANK-COUNT
079500 
079600           IF WS-RANK-COUNT IS GREATER THAN ZERO
079700               MOVE WS-RSLT-COUNT (CTE-01) TO WS-RANK-MAX-STREAK
079800               PERFORM 520200-BEGIN-PRINT-ONE-TIE-LINE
079900                  VARYING IDX-RANK FROM CTE-01 BY CTE-01
080000                    UNTIL IDX-RANK IS GREATER THAN WS-RANK-COUNT
080100           END-IF.
080200       520000-END-PRINT-RANKING-REPORT.
080300           EXIT.
080400 
080500       520100-BEGIN-PRINT-ONE-RANK-LINE.
080600           MOVE SPACES                   TO WS-RPT-DETAIL-1
080700           MOVE WS-RSLT-HABIT (IDX-RANK) TO WS-RPT1-NAME
080800           MOVE WS-RSLT-COUNT (IDX-RANK) TO WS-RPT1-STREAK
080900           MOVE WS-RPT-DETAIL-1          TO F-REPORT-LINE
081000           WRITE F-REPORT-LINE.
081100       520100-END-PRINT-ONE-RANK-LINE.
081200           EXIT.
081300 
081400       520200-BEGIN-PRINT-ONE-TIE-LINE.
081500           IF WS-RSLT-COUNT (IDX-RANK) IS EQUAL TO WS-RANK-MAX-STREAK
081600               MOVE SPACES                TO WS-RPT-TEXT
081700               STRING 'HABIT '            DELIMITED BY SIZE
081800                      WS-RSLT-HABIT (IDX-RANK) DELIMITED BY SIZE
081900                      ' TIED AT MAXIMUM STREAK OF ' DELIMITED BY SIZE
082000                      WS-RSLT-COUNT (IDX-RANK) DELIMITED BY SIZE
082100                   INTO WS-RPT-TEXT
082200               PERFORM 900000-BEGIN-WRITE-REPORT-LINE
082300                  THRU 900000-END-WRITE-REPORT-LINE
082400           END-IF.
082500       520200-END-PRINT-ONE-TIE-LINE.
082600           EXIT.
082700 
082800      ****************************************************************
082900      *  700000 - JULIAN DAY NUMBER OF A GREGORIAN CALENDAR DATE.    *
083000      *  FORMULA KEEPS EVERY DIVISION NON-NEGATIVE SO TRUNCATING     *
083100      *  COBOL DIVISION BEHAVES AS A MATHEMATICAL FLOOR THROUGHOUT.  *
083200      ****************************************************************
083300       700000-BEGIN-COMPUTE-JDN-OF-DATE.
083400           IF WS-CALC-MM IS LESS THAN CTE-03
083500               MOVE CTE-01               TO WS-CALC-A
083600           ELSE
083700               MOVE ZERO                 TO WS-CALC-A
083800           END-IF
083900 
084000           COMPUTE WS-CALC-Y = WS-CALC-CCYY + 4800 - WS-CALC-A
084100           COMPUTE WS-CALC-M = WS-CALC-MM + (12 * WS-CALC-A) - CTE-03
084200 
084300      *    EACH DIVISION IS STORED INTO ITS OWN INTEGER FIELD BEFORE
084400      *    IT IS COMBINED WITH ANYTHING ELSE - THIS IS WHAT FORCES
084500      *    THE TRUNCATION A FLOOR-DIVISION FORMULA DEPENDS ON.  A
084600      *    DIVISION LEFT BURIED INSIDE A LARGER COMPUTE EXPRESSION
084700      *    KEEPS ITS FRACTION UNTIL THE FINAL MOVE AND GIVES THE
084800      *    WRONG JULIAN DAY NUMBER NEAR CENTURY AND LEAP-YEAR LINES.
084900           COMPUTE WS-CALC-TERM1 = ((153 * WS-CALC-M) + CTE-02) / CTE-05
085000           COMPUTE WS-CALC-Y4    = WS-CALC-Y / CTE-04
085100           COMPUTE WS-CALC-Y100  = WS-CALC-Y / 100
085200           COMPUTE WS-CALC-Y400  = WS-CALC-Y / 400
085300 
085400           COMPUTE WS-CALC-JDN =
085500                 WS-CALC-DD + WS-CALC-TERM1 + (365 * WS-CALC-Y)
085600               + WS-CALC-Y4 - WS-CALC-Y100 + WS-CALC-Y400 - 32045.
085700       700000-END-COMPUTE-JDN-OF-DATE.
085800           EXIT.
085900 
086000      ****************************************************************
086100      *  710000 - INVERSE OF 700000: THE GREGORIAN CALENDAR DATE OF  *
086200      *  A GIVEN JULIAN DAY NUMBER.  ONLY THE YEAR IS NEEDED BY THE  *
086300      *  ISO WEEK ROUTINE BELOW, BUT MONTH/DAY ARE CARRIED THROUGH   *
086400      *  FOR COMPLETENESS.                                            *
086500      ****************************************************************
086600       710000-BEGIN-COMPUTE-GREGORIAN-OF-JDN.
086700           COMPUTE WS-CALC-A = WS-CALC-JDN + 32044
086800           COMPUTE WS-CALC-B = ((CTE-04 * WS-CALC-A) + CTE-03) / 146097
086900           COMPUTE WS-CALC-AB4 = (146097 * WS-CALC-B) / CTE-04
087000           COMPUTE WS-CALC-C = WS-CALC-A - WS-CALC-AB4
087100 
087200           COMPUTE WS-CALC-D = ((CTE-04 * WS-CALC-C) + CTE-03) / 1461
087300           COMPUTE WS-CALC-CD4 = (1461 * WS-CALC-D) / CTE-04
087400           COMPUTE WS-CALC-E = WS-CALC-C - WS-CALC-CD4
087500 
087600           COMPUTE WS-CALC-M = ((CTE-05 * WS-CALC-E) + CTE-02) / 153
087700           COMPUTE WS-CALC-TERM1 = ((153 * WS-CALC-M) + CTE-02) / CTE-05
087800           COMPUTE WS-CALC-M10 = WS-CALC-M / CTE-10
087900 
088000           COMPUTE WS-CALC-DD = WS-CALC-E - WS-CALC-TERM1 + CTE-01
088100           COMPUTE WS-CALC-MM = WS-CALC-M + CTE-03 - (12 * WS-CALC-M10)
088200           COMPUTE WS-CALC-CCYY =
088300                 (100 * WS-CALC-B) + WS-CALC-D - 4800 + WS-CALC-M10.
088400       710000-END-COMPUTE-GREGORIAN-OF-JDN.
088500           EXIT.
088600 
088700      ****************************************************************
088800      *  720000 - ISO-8601 YEAR AND WEEK NUMBER OF THE DATE WHOSE    *
088900      *  JULIAN DAY NUMBER IS IN WS-CALC-JDN.  THE WEEK CONTAINING   *
089000      *  A DATE'S THURSDAY IDENTIFIES BOTH THE ISO YEAR AND, VIA     *
089100      *  THE ISO YEAR'S OWN JANUARY 1ST, THE ISO WEEK NUMBER.        *
089200      ****************************************************************
089300       720000-BEGIN-COMPUTE-ISO-YEAR-WEEK.
089400           DIVIDE WS-CALC-JDN BY CTE-07
089500               GIVING WS-CALC-TERM1 REMAINDER WS-CALC-REM
089600           COMPUTE WS-ISO-DOW = WS-CALC-REM + CTE-01
089700           COMPUTE WS-ISO-JDN-THURS = WS-CALC-JDN - WS-ISO-DOW + CTE-04
089800 
089900           MOVE WS-CALC-JDN              TO WS-ISO-JDN-JAN1
090000           MOVE WS-ISO-JDN-THURS         TO WS-CALC-JDN
090100           PERFORM 710000-BEGIN-COMPUTE-GREGORIAN-OF-JDN
090200              THRU 710000-END-COMPUTE-GREGORIAN-OF-JDN
090300           MOVE WS-CALC-CCYY             TO WS-ISO-YEAR-OUT
090400 
090500           MOVE WS-ISO-YEAR-OUT          TO WS-CALC-CCYY
090600           MOVE CTE-01                   TO WS-CALC-MM
090700           MOVE CTE-01                   TO WS-CALC-DD
090800           PERFORM 700000-BEGIN-COMPUTE-JDN-OF-DATE
090900              THRU 700000-END-COMPUTE-JDN-OF-DATE
091000           MOVE WS-CALC-JDN              TO WS-ISO-JDN-JAN1
091100 
091200           COMPUTE WS-ISO-WEEK-OUT =
091300                 ((WS-ISO-JDN-THURS - WS-ISO-JDN-JAN1) / CTE-07) + CTE-01.
091400       720000-END-COMPUTE-ISO-YEAR-WEEK.
091500           EXIT.
091600 
091700      ****************************************************************
091800      *  730000 - LAST ISO WEEK NUMBER (52 OR 53) OF CALENDAR YEAR   *
091900      *  WS-CMP-OLDER-YEAR, COMPUTED AS THE ISO WEEK OF DECEMBER 28  *
092000      *  OF THAT YEAR (ALWAYS IN THE YEAR'S LAST ISO WEEK).          *
092100      ****************************************************************
092200       730000-BEGIN-COMPUTE-LAST-ISO-WEEK.
092300           MOVE WS-CMP-OLDER-YEAR        TO WS-CALC-CCYY
092400           COMPUTE WS-CALC-MM = CTE-10 + CTE-02
092500           MOVE 28                       TO WS-CALC-DD
092600 
092700           PERFORM 700000-BEGIN-COMPUTE-JDN-OF-DATE
092800              THRU 700000-END-COMPUTE-JDN-OF-DATE
092900           PERFORM 720000-BEGIN-COMPUTE-ISO-YEAR-WEEK
093000              THRU 720000-END-COMPUTE-ISO-YEAR-WEEK
093100 
093200           MOVE WS-ISO-WEEK-OUT          TO WS-LAST-ISO-WEEK-OF-YEAR.
093300       730000-END-COMPUTE-LAST-ISO-WEEK.
093400           EXIT.
093500 
093600      ****************************************************************
093700      *  740000 - CLASSIFY A PAIR OF (ISO YEAR, ISO WEEK) VALUES AS  *
093800      *  CONSECUTIVE, THE SAME WEEK, OR NEITHER.  THE OLDER/NEWER    *
093900      *  LABELING IS FOR READABILITY ONLY - THE TEST ITSELF DOES     *
094000      *  NOT CARE WHICH ARGUMENT CAME FIRST IN THE DATE LIST.        *
094100      ****************************************************************
094200       740000-BEGIN-COMPARE-ADJACENT-WEEKS.
094300           IF WS-CMP-OLDER-YEAR IS EQUAL TO WS-CMP-NEWER-YEAR
094400           AND WS-CMP-OLDER-WEEK IS EQUAL TO WS-CMP-NEWER-WEEK
094500               MOVE 2                    TO WS-CMP-RESULT
094600           ELSE
094700               IF WS-CMP-OLDER-YEAR IS EQUAL TO WS-CMP-NEWER-YEAR
094800               AND WS-CMP-NEWER-WEEK IS EQUAL TO WS-CMP-OLDER-WEEK + CTE-01
094900                   MOVE 1                TO WS-CMP-RESULT
095000               ELSE
095100                   PERFORM 730000-BEGIN-COMPUTE-LAST-ISO-WEEK
095200                      THRU 730000-END-COMPUTE-LAST-ISO-WEEK
095300                   IF WS-CMP-NEWER-YEAR IS EQUAL TO WS-CMP-OLDER-YEAR + CTE-01
095400                   AND WS-CMP-NEWER-WEEK IS EQUAL TO CTE-01
095500                   AND WS-CMP-OLDER-WEEK IS EQUAL TO WS-LAST-ISO-WEEK-OF-YEAR
095600                       MOVE 1            TO WS-CMP-RESULT
095700                   ELSE
095800                       MOVE 3            TO WS-CMP-RESULT
095900                   END-IF
096000               END-IF
096100           END-IF.
096200       740000-END-COMPARE-ADJACENT-WEEKS.
096300           EXIT.
096400 
096500       900000-BEGIN-WRITE-REPORT-LINE.
096600           MOVE WS-RPT-LINE             TO F-REPORT-LINE
096700           WRITE F-REPORT-LINE.
096800       900000-END-WRITE-REPORT-LINE.
096900           EXIT.
097000 
097100       END PROGRAM STREAKRPT.
